000010******************************************************************
000020* PROGRAMA    : RGVALOR                                         *
000030* APLICACION  : RIESGO DE MERCADO                                *
000040* TIPO        : SUBPROGRAMA (CALLED BY RGDIARIO)                 *
000050* DESCRIPCION : CALIFICADOR DE LA DIMENSION DE VALUACION         *
000060*             : EXTREMA.  SUMA TRES COMPONENTES (CAPE DE         *
000070*             : SHILLER, INDICADOR DE BUFFETT Y P/U ADELANTADO)  *
000080*             : Y DEVUELVE LA CALIFICACION 0-10 EN EL AREA DE    *
000090*             : RESULTADO (REG-RGRESULT).                        *
000100* BPM/RATIONAL: 241905                                           *
000110******************************************************************
000120*              B I T A C O R A   D E   C A M B I O S             *
000130******************************************************************
000140* 15/06/1994 CASA 241905-00 PRIMERA VERSION DEL PROGRAMA.        *
000150* 22/11/1994 CASA 241905-01 SE AGREGA EL INDICADOR DE BUFFETT    *
000160*           (CAPITALIZACION DE MERCADO ENTRE PIB).               *
000170* 30/05/1996 LMOR 241905-03 SE AGREGA BITACORA DE SENIALES.      *
000180* 19/09/1997 CASA 241905-04 REVISION ANUAL DE UMBRALES DE CAPE.  *
000190* 11/01/1999 LMOR 241905-05 AMPLIA FECHA A CUATRO DIGITOS DE      *
000200*           ANIO (PROYECTO Y2K).                                 *
000210* 09/10/2003 ODLQ 241905-07 SE MARCA DIMENSION AUSENTE CUANDO    *
000220*           LOS TRES COMPONENTES CARECEN DE DATO.                 *
000230* 27/03/2023 PEDR 241905-14 REVISION DE REDONDEO A DOS DECIMALES.*
000240******************************************************************
000250 IDENTIFICATION DIVISION.
000260 PROGRAM-ID.    RGVALOR.
000270 AUTHOR.        CARLOS ALBERTO SANTOS.
000280 INSTALLATION.  BANCO DE CREDITO - DEPARTAMENTO DE RIESGOS.
000290 DATE-WRITTEN.  06/15/1994.
000300 DATE-COMPILED.
000310 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000320******************************************************************
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SOURCE-COMPUTER. IBM-3096.
000360 OBJECT-COMPUTER. IBM-3096.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM
000390     CLASS CLASE-SENIAL-VALIDA IS 'C' 'W' 'T' 'N'.
000400******************************************************************
000410 DATA DIVISION.
000420 WORKING-STORAGE SECTION.
000430*----------------------------------------------------------------*
000440 01  WKS-COMPONENTES.
000450     05  WKS-COMP-1                    PIC S9(1)V9(1) VALUE 0.
000460     05  WKS-COMP-2                    PIC S9(1)V9(1) VALUE 0.
000470     05  WKS-COMP-3                    PIC S9(1)V9(1) VALUE 0.
000480 01  WKS-COMPONENTES-R REDEFINES WKS-COMPONENTES.
000490     05  WKS-TABLA-COMPONENTES          PIC S9(1)V9(1)
000500                                        OCCURS 3.
000510*----------------------------------------------------------------*
000520 01  WKS-AREA-BUFFETT.
000530     05  WKS-BUFFETT-INDICADOR           PIC S9(3)V9(2) VALUE 0.
000540     05  FILLER                        PIC X(04) VALUE SPACES.
000550*----------------------------------------------------------------*
000560 01  WKS-ACUMULADOR.
000570     05  WKS-CALIF-VALUACION             PIC S9(3)V9(2) VALUE 0.
000580     05  WKS-CONT-PRESENTES              PIC S9(1) COMP VALUE 0.
000590     05  FILLER                        PIC X(04) VALUE SPACES.
000600 01  WKS-ACUMULADOR-R REDEFINES WKS-ACUMULADOR.
000610     05  WKS-ACUMULADOR-X                PIC X(06).
000620*----------------------------------------------------------------*
000630 01  WKS-TEXTO-SENIAL                  PIC X(80) VALUE SPACES.
000640 01  WKS-TEXTO-SENIAL-R REDEFINES WKS-TEXTO-SENIAL.
000650     05  WKS-TEXTO-SENIAL-X             PIC X(80).
000660******************************************************************
000670 LINKAGE SECTION.
000680  COPY RGIND01.
000690  COPY RGRES01.
000700******************************************************************
000710 PROCEDURE DIVISION USING REG-RGINDIC, REG-RGRESULT.
000720******************************************************************
000730 000-PRINCIPAL SECTION.
000740     PERFORM 100-CALCULA-VALUACION THRU 100-CALCULA-VALUACION-E
000750     GOBACK.
000760 000-PRINCIPAL-E. EXIT.
000770
000780******************************************************************
000790*   SUMA LOS TRES COMPONENTES DE LA DIMENSION DE VALUACION        *
000800******************************************************************
000810 100-CALCULA-VALUACION SECTION.
000820     MOVE 0 TO WKS-CALIF-VALUACION
000830     MOVE 0 TO WKS-CONT-PRESENTES
000840     PERFORM 110-CAPE-SHILLER THRU 110-CAPE-SHILLER-E
000850     PERFORM 120-INDICADOR-BUFFETT THRU 120-INDICADOR-BUFFETT-E
000860     PERFORM 130-PE-FORWARD THRU 130-PE-FORWARD-E
000870     ADD WKS-COMP-1 WKS-COMP-2 WKS-COMP-3
000880         GIVING WKS-CALIF-VALUACION
000890     IF WKS-CALIF-VALUACION > 10
000900        MOVE 10 TO WKS-CALIF-VALUACION
000910     END-IF
000920     MOVE WKS-CALIF-VALUACION TO RGR-CALIF-VALUACION
000930     IF WKS-CONT-PRESENTES = 0
000940        MOVE 'S' TO RGR-VALUACION-AUSENTE
000950     ELSE
000960        MOVE 'N' TO RGR-VALUACION-AUSENTE
000970     END-IF.
000980 100-CALCULA-VALUACION-E. EXIT.
000990
001000******************************************************************
001010*   COMPONENTE 1 -- CAPE DE SHILLER                               *
001020******************************************************************
001030 110-CAPE-SHILLER SECTION.
001040     MOVE 0 TO WKS-COMP-1
001050     IF RGI-CAPE-SHILLER-OK
001060        ADD 1 TO WKS-CONT-PRESENTES
001070        EVALUATE TRUE
001080            WHEN RGI-CAPE-SHILLER > 35
001090                MOVE 4.0 TO WKS-COMP-1
001100                MOVE 'CRITICAL - CAPE DE SHILLER EXTREMO'
001110                     TO WKS-TEXTO-SENIAL
001120                PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
001130            WHEN RGI-CAPE-SHILLER > 30
001140                MOVE 3.0 TO WKS-COMP-1
001150                MOVE 'WARNING  - CAPE DE SHILLER ELEVADO'
001160                     TO WKS-TEXTO-SENIAL
001170                PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
001180            WHEN RGI-CAPE-SHILLER > 25
001190                MOVE 2.0 TO WKS-COMP-1
001200                MOVE 'WATCH    - CAPE DE SHILLER ELEVADO'
001210                     TO WKS-TEXTO-SENIAL
001220                PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
001230            WHEN RGI-CAPE-SHILLER > 20
001240                MOVE 1.0 TO WKS-COMP-1
001250            WHEN OTHER
001260                CONTINUE
001270        END-EVALUATE
001280     END-IF.
001290 110-CAPE-SHILLER-E. EXIT.
001300
001310******************************************************************
001320*   COMPONENTE 2 -- INDICADOR DE BUFFETT (CAPIT. MERCADO / PIB)   *
001330******************************************************************
001340 120-INDICADOR-BUFFETT SECTION.
001350     MOVE 0 TO WKS-COMP-2
001360     MOVE 0 TO WKS-BUFFETT-INDICADOR
001370     IF RGI-CAPIT-MERCADO-OK AND RGI-PIB-OK AND RGI-PIB > 0
001380        ADD 1 TO WKS-CONT-PRESENTES
001390        COMPUTE WKS-BUFFETT-INDICADOR ROUNDED =
001400                (RGI-CAPIT-MERCADO / RGI-PIB) * 100
001410        EVALUATE TRUE
001420            WHEN WKS-BUFFETT-INDICADOR > 200
001430                MOVE 4.0 TO WKS-COMP-2
001440                MOVE 'CRITICAL - INDICADOR DE BUFFETT EXTREMO'
001450                     TO WKS-TEXTO-SENIAL
001460                PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
001470            WHEN WKS-BUFFETT-INDICADOR > 150
001480                MOVE 3.0 TO WKS-COMP-2
001490                MOVE 'WARNING  - INDICADOR DE BUFFETT ELEVADO'
001500                     TO WKS-TEXTO-SENIAL
001510                PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
001520            WHEN WKS-BUFFETT-INDICADOR > 120
001530                MOVE 2.0 TO WKS-COMP-2
001540                MOVE 'WATCH    - INDICADOR DE BUFFETT ELEVADO'
001550                     TO WKS-TEXTO-SENIAL
001560                PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
001570            WHEN WKS-BUFFETT-INDICADOR > 100
001580                MOVE 1.0 TO WKS-COMP-2
001590            WHEN OTHER
001600                CONTINUE
001610        END-EVALUATE
001620     END-IF.
001630 120-INDICADOR-BUFFETT-E. EXIT.
001640
001650******************************************************************
001660*   COMPONENTE 3 -- RAZON PRECIO/UTILIDAD ADELANTADA               *
001670******************************************************************
001680 130-PE-FORWARD SECTION.
001690     MOVE 0 TO WKS-COMP-3
001700     IF RGI-PE-FORWARD-OK
001710        ADD 1 TO WKS-CONT-PRESENTES
001720        EVALUATE TRUE
001730            WHEN RGI-PE-FORWARD > 25
001740                MOVE 2.0 TO WKS-COMP-3
001750                MOVE 'WARNING  - P/U ADELANTADO ELEVADO'
001760                     TO WKS-TEXTO-SENIAL
001770                PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
001780            WHEN RGI-PE-FORWARD > 22
001790                MOVE 1.5 TO WKS-COMP-3
001800            WHEN RGI-PE-FORWARD > 18
001810                MOVE 0.5 TO WKS-COMP-3
001820            WHEN OTHER
001830                CONTINUE
001840        END-EVALUATE
001850     END-IF.
001860 130-PE-FORWARD-E. EXIT.
001870
001880******************************************************************
001890*   AGREGA UNA SENIAL A LA BITACORA DEL AREA DE RESULTADO         *
001900******************************************************************
001910 900-AGREGA-SENIAL SECTION.
001920     IF RGR-TOTAL-SENIALES < 25
001930        ADD 1 TO RGR-TOTAL-SENIALES
001940        SET RGR-IX-SENIAL TO RGR-TOTAL-SENIALES
001950        MOVE WKS-TEXTO-SENIAL TO RGR-SENIAL-TEXTO(RGR-IX-SENIAL)
001960     END-IF.
001970 900-AGREGA-SENIAL-E. EXIT.
