000010******************************************************************
000020* PROGRAMA    : RGHISTO                                         *
000030* APLICACION  : RIESGO DE MERCADO                                *
000040* TIPO        : SUBPROGRAMA (CALLED BY RGDIARIO)                 *
000050* DESCRIPCION : ADMINISTRADOR DEL HISTORICO DE PUNTAJES DE       *
000060*             : RIESGO (RGHISTFL).  ATIENDE DOS ACCIONES:        *
000070*             : "LEER"    CARGA EN WKS-TABLA-RGHTB1 LOS HASTA     *
000080*             :           60 REGISTROS MAS RECIENTES DEL          *
000090*             :           HISTORICO, RENGLON (1) = EL MAS         *
000100*             :           RECIENTE, RENGLON (60) = EL MAS VIEJO.  *
000110*             : "AGREGAR" ESCRIBE UN REGISTRO NUEVO AL FINAL DEL  *
000120*             :           HISTORICO (APPEND).                     *
000130* BPM/RATIONAL: 241905                                           *
000140******************************************************************
000150*              B I T A C O R A   D E   C A M B I O S             *
000160******************************************************************
000170* 15/06/1994 CASA 241905-00 PRIMERA VERSION DEL PROGRAMA.        *
000180* 30/05/1996 LMOR 241905-03 SE AGREGA LA ACCION DE LECTURA DE     *
000190*           HISTORIA RECIENTE PARA RGALERT Y RGREPOR.             *
000200* 11/01/1999 LMOR 241905-05 AMPLIA FECHA A CUATRO DIGITOS DE      *
000210*           ANIO (PROYECTO Y2K).                                 *
000220* 22/04/2005 ODLQ 241905-08 SE AMPLIA EL BUFFER CIRCULAR DE       *
000230*           LECTURA DE 12 A 60 CORRIDAS.                          *
000240* 19/01/2015 ODLQ 241905-11 SE DOCUMENTA EL MANEJO DE ARCHIVO     *
000250*           NUEVO (PRIMERA CORRIDA, SIN HISTORICO PREVIO).        *
000260* 27/03/2023 PEDR 241905-14 REVISION DE REDONDEO A DOS DECIMALES.*
000270******************************************************************
000280 IDENTIFICATION DIVISION.
000290 PROGRAM-ID.    RGHISTO.
000300 AUTHOR.        CARLOS ALBERTO SANTOS.
000310 INSTALLATION.  BANCO DE CREDITO - DEPARTAMENTO DE RIESGOS.
000320 DATE-WRITTEN.  06/15/1994.
000330 DATE-COMPILED.
000340 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000350******************************************************************
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SOURCE-COMPUTER. IBM-3096.
000390 OBJECT-COMPUTER. IBM-3096.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM
000420     CLASS CLASE-NIVEL-VALIDO IS 'G' 'A' 'R'.
000430*----------------------------------------------------------------*
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460     SELECT RGHISTFL ASSIGN TO RGHISTFL
000470            ORGANIZATION IS LINE SEQUENTIAL
000480            FILE STATUS   IS FS-RGHISTFL.
000490******************************************************************
000500 DATA DIVISION.
000510 FILE SECTION.
000520******************************************************************
000530*   ARCHIVO HISTORICO DE PUNTAJES DE RIESGO.
000540 FD  RGHISTFL
000550     LABEL RECORDS ARE STANDARD.
000560     COPY RGHIS01.
000570*----------------------------------------------------------------*
000580 WORKING-STORAGE SECTION.
000590*----------------------------------------------------------------*
000600 01  WKS-FS-STATUS.
000610     05  FS-RGHISTFL                    PIC 9(02) VALUE ZEROS.
000620     05  FILLER                        PIC X(04) VALUE SPACES.
000630 01  WKS-FS-STATUS-R REDEFINES WKS-FS-STATUS.
000640     05  WKS-FS-STATUS-X                PIC X(06).
000650*----------------------------------------------------------------*
000660 01  WKS-FLAGS.
000670     05  WKS-FIN-RGHISTFL               PIC 9(01) VALUE ZEROS.
000680         88  FIN-RGHISTFL                      VALUE 1.
000690     05  FILLER                        PIC X(03) VALUE SPACES.
000700 01  WKS-FLAGS-R REDEFINES WKS-FLAGS.
000710     05  WKS-FLAGS-X                    PIC X(04).
000720*----------------------------------------------------------------*
000730*   BUFFER CIRCULAR DE HASTA 60 RENGLONES PARA LA LECTURA
000740*   SECUENCIAL COMPLETA DEL HISTORICO
000750*----------------------------------------------------------------*
000760 01  WKS-BUFFER-TEMPORAL.
000770     05  WKS-BUF-RENGLON OCCURS 60 TIMES
000780                             INDEXED BY WKS-IX-BUF.
000790         10  WKS-BUF-FECHA                  PIC X(10).
000800         10  WKS-BUF-PTJE-GLOBAL            PIC 9(02)V9(02).
000810         10  WKS-BUF-NIVEL-RIESGO           PIC X(06).
000820         10  WKS-BUF-BLOQUE-CALIF.
000830             15  WKS-BUF-TABLA-CALIF        PIC 9(02)V9(02)
000840                                             OCCURS 5.
000850         10  WKS-BUF-ALERTADO               PIC X(01).
000860*----------------------------------------------------------------*
000870 01  WKS-CONTADORES-LECTURA.
000880     05  WKS-TOTAL-LEIDOS                PIC S9(04) COMP VALUE 0.
000890     05  WKS-PUNTERO-BUFFER              PIC S9(04) COMP VALUE 0.
000900     05  WKS-CONT-SALIDA                 PIC S9(04) COMP VALUE 0.
000910     05  WKS-IX-LECTURA                  PIC S9(04) COMP VALUE 0.
000920     05  WKS-IX-SALIDA                   PIC S9(04) COMP VALUE 0.
000930 01  WKS-CONTADORES-LECTURA-R REDEFINES WKS-CONTADORES-LECTURA.
000940     05  WKS-CONTADORES-LECTURA-X        PIC X(10).
000950******************************************************************
000960 LINKAGE SECTION.
000970 01  LNK-ACCION-HISTORIA                 PIC X(10).
000980     88  LNK-HISTORIA-LEER                     VALUE 'LEER'.
000990     88  LNK-HISTORIA-AGREGAR                  VALUE 'AGREGAR'.
001000 COPY RGHTB1 REPLACING RGTB-HISTORIA BY REG-RGHTB1.
001010 COPY RGHIS01 REPLACING REG-RGHISTFL BY LNK-REG-RGHISTFL.
001020******************************************************************
001030 PROCEDURE DIVISION USING LNK-ACCION-HISTORIA, REG-RGHTB1,
001040                           LNK-REG-RGHISTFL.
001050******************************************************************
001060 000-PRINCIPAL SECTION.
001070     EVALUATE TRUE
001080         WHEN LNK-HISTORIA-LEER
001090             PERFORM 100-LEE-HISTORIA-RECIENTE
001100                 THRU 100-LEE-HISTORIA-RECIENTE-E
001110         WHEN LNK-HISTORIA-AGREGAR
001120             PERFORM 200-AGREGA-HISTORIA THRU 200-AGREGA-HISTORIA-E
001130     END-EVALUATE
001140     GOBACK.
001150 000-PRINCIPAL-E. EXIT.
001160
001170******************************************************************
001180*   CARGA HASTA 60 RENGLONES MAS RECIENTES DEL HISTORICO EN       *
001190*   WKS-TABLA-RGHTB1 (ORDEN MAS-RECIENTE-PRIMERO).  EL ARCHIVO    *
001200*   SE RECORRE COMPLETO UNA VEZ, MANTENIENDO UN BUFFER CIRCULAR   *
001210*   DE LOS ULTIMOS 60 RENGLONES LEIDOS.                           *
001220******************************************************************
001230 100-LEE-HISTORIA-RECIENTE SECTION.
001240     MOVE 0 TO WKS-TOTAL-LEIDOS
001250     MOVE 0 TO WKS-PUNTERO-BUFFER
001260     MOVE 0 TO RGTB-TOTAL-REGISTROS
001270     MOVE 0 TO WKS-FIN-RGHISTFL
001280     OPEN INPUT RGHISTFL
001290     IF FS-RGHISTFL = 35
001300        CONTINUE
001310     ELSE
001320        IF FS-RGHISTFL NOT = 0
001330           DISPLAY '>>> RGHISTO - ERROR AL ABRIR RGHISTFL, '
001340                   'STATUS: ' FS-RGHISTFL ' <<<'
001350           MOVE 94 TO RETURN-CODE
001360           STOP RUN
001370        END-IF
001380        PERFORM 110-LEE-RGHISTFL THRU 110-LEE-RGHISTFL-E
001390        PERFORM 120-ACUMULA-BUFFER THRU 120-ACUMULA-BUFFER-E
001400            UNTIL FIN-RGHISTFL
001410        CLOSE RGHISTFL
001420     END-IF
001430     PERFORM 130-DESCARGA-BUFFER THRU 130-DESCARGA-BUFFER-E.
001440 100-LEE-HISTORIA-RECIENTE-E. EXIT.
001450
001460 110-LEE-RGHISTFL SECTION.
001470     READ RGHISTFL
001480         AT END
001490             MOVE 1 TO WKS-FIN-RGHISTFL
001500     END-READ.
001510 110-LEE-RGHISTFL-E. EXIT.
001520
001530******************************************************************
001540*   GUARDA EL RENGLON LEIDO EN EL BUFFER CIRCULAR Y AVANZA EL     *
001550*   PUNTERO, ENVOLVIENDO A LA POSICION 1 AL PASAR DE 60           *
001560******************************************************************
001570 120-ACUMULA-BUFFER SECTION.
001580     ADD 1 TO WKS-TOTAL-LEIDOS
001590     ADD 1 TO WKS-PUNTERO-BUFFER
001600     IF WKS-PUNTERO-BUFFER > 60
001610        MOVE 1 TO WKS-PUNTERO-BUFFER
001620     END-IF
001630     SET WKS-IX-BUF TO WKS-PUNTERO-BUFFER
001640     MOVE RGH-FECHA           TO WKS-BUF-FECHA(WKS-IX-BUF)
001650     MOVE RGH-PTJE-GLOBAL     TO WKS-BUF-PTJE-GLOBAL(WKS-IX-BUF)
001660     MOVE RGH-NIVEL-RIESGO    TO WKS-BUF-NIVEL-RIESGO(WKS-IX-BUF)
001670     MOVE RGH-CALIF-RECESION  TO
001680          WKS-BUF-TABLA-CALIF(WKS-IX-BUF, 1)
001690     MOVE RGH-CALIF-CREDITO   TO
001700          WKS-BUF-TABLA-CALIF(WKS-IX-BUF, 2)
001710     MOVE RGH-CALIF-VALUACION TO
001720          WKS-BUF-TABLA-CALIF(WKS-IX-BUF, 3)
001730     MOVE RGH-CALIF-LIQUIDEZ  TO
001740          WKS-BUF-TABLA-CALIF(WKS-IX-BUF, 4)
001750     MOVE RGH-CALIF-POSICION  TO
001760          WKS-BUF-TABLA-CALIF(WKS-IX-BUF, 5)
001770     MOVE RGH-ALERTADO        TO WKS-BUF-ALERTADO(WKS-IX-BUF)
001780     PERFORM 110-LEE-RGHISTFL THRU 110-LEE-RGHISTFL-E.
001790 120-ACUMULA-BUFFER-E. EXIT.
001800
001810******************************************************************
001820*   DESCARGA EL BUFFER CIRCULAR HACIA WKS-TABLA-RGHTB1 EN ORDEN   *
001830*   MAS-RECIENTE-PRIMERO, RECORRIENDO HACIA ATRAS DESDE EL        *
001840*   ULTIMO RENGLON ESCRITO                                        *
001850******************************************************************
001860 130-DESCARGA-BUFFER SECTION.
001870     IF WKS-TOTAL-LEIDOS > 60
001880        MOVE 60 TO WKS-CONT-SALIDA
001890     ELSE
001900        MOVE WKS-TOTAL-LEIDOS TO WKS-CONT-SALIDA
001910     END-IF
001920     MOVE WKS-PUNTERO-BUFFER TO WKS-IX-LECTURA
001930     PERFORM 140-DESCARGA-RENGLON
001940         VARYING WKS-IX-SALIDA FROM 1 BY 1
001950         UNTIL WKS-IX-SALIDA > WKS-CONT-SALIDA
001960     MOVE WKS-CONT-SALIDA TO RGTB-TOTAL-REGISTROS.
001970 130-DESCARGA-BUFFER-E. EXIT.
001980
001990******************************************************************
002000*   DESCARGA UN RENGLON DEL BUFFER HACIA LA TABLA DE SALIDA Y     *
002010*   RETROCEDE EL PUNTERO DE LECTURA, ENVOLVIENDO A LA POSICION    *
002020*   60 AL PASAR DE 1                                              *
002030******************************************************************
002040 140-DESCARGA-RENGLON SECTION.
002050     SET WKS-IX-BUF TO WKS-IX-LECTURA
002060     SET RGTB-IX TO WKS-IX-SALIDA
002070     MOVE WKS-BUF-FECHA(WKS-IX-BUF)    TO RGTB-FECHA(RGTB-IX)
002080     MOVE WKS-BUF-PTJE-GLOBAL(WKS-IX-BUF)
002090          TO RGTB-PTJE-GLOBAL(RGTB-IX)
002100     MOVE WKS-BUF-NIVEL-RIESGO(WKS-IX-BUF)
002110          TO RGTB-NIVEL-RIESGO(RGTB-IX)
002120     MOVE WKS-BUF-TABLA-CALIF(WKS-IX-BUF, 1)
002130          TO RGTB-TABLA-CALIF(RGTB-IX, 1)
002140     MOVE WKS-BUF-TABLA-CALIF(WKS-IX-BUF, 2)
002150          TO RGTB-TABLA-CALIF(RGTB-IX, 2)
002160     MOVE WKS-BUF-TABLA-CALIF(WKS-IX-BUF, 3)
002170          TO RGTB-TABLA-CALIF(RGTB-IX, 3)
002180     MOVE WKS-BUF-TABLA-CALIF(WKS-IX-BUF, 4)
002190          TO RGTB-TABLA-CALIF(RGTB-IX, 4)
002200     MOVE WKS-BUF-TABLA-CALIF(WKS-IX-BUF, 5)
002210          TO RGTB-TABLA-CALIF(RGTB-IX, 5)
002220     MOVE WKS-BUF-ALERTADO(WKS-IX-BUF) TO RGTB-ALERTADO(RGTB-IX)
002230     SUBTRACT 1 FROM WKS-IX-LECTURA
002240     IF WKS-IX-LECTURA < 1
002250        MOVE 60 TO WKS-IX-LECTURA
002260     END-IF.
002270 140-DESCARGA-RENGLON-E. EXIT.
002280
002290******************************************************************
002300*   AGREGA (APPEND) EL REGISTRO DE RESULTADO DE LA CORRIDA AL     *
002310*   FINAL DEL ARCHIVO HISTORICO                                   *
002320******************************************************************
002330 200-AGREGA-HISTORIA SECTION.
002340     OPEN EXTEND RGHISTFL
002350     IF FS-RGHISTFL = 35
002360        OPEN OUTPUT RGHISTFL
002370     END-IF
002380     IF FS-RGHISTFL NOT = 0
002390        DISPLAY '>>> RGHISTO - ERROR AL ABRIR RGHISTFL PARA '
002400                'AGREGAR, STATUS: ' FS-RGHISTFL ' <<<'
002410        MOVE 95 TO RETURN-CODE
002420        STOP RUN
002430     END-IF
002440     WRITE REG-RGHISTFL FROM LNK-REG-RGHISTFL
002450     CLOSE RGHISTFL.
002460 200-AGREGA-HISTORIA-E. EXIT.
