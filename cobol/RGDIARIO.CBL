000010******************************************************************
000020* PROGRAMA    : RGDIARIO                                         *
000030* APLICACION  : RIESGO DE MERCADO                                *
000040* TIPO        : BATCH                                            *
000050* DESCRIPCION : CORRIDA DIARIA/SEMANAL DE ALERTA TEMPRANA DE     *
000060*             : RIESGO DE MERCADO.  LEE EL ARCHIVO DE            *
000070*             : INDICADORES (RGINDIC), CALIFICA LAS CINCO        *
000080*             : DIMENSIONES DE RIESGO, LAS COMBINA EN UN         *
000090*             : PUNTAJE GLOBAL, DECIDE SI SE DEBE EMITIR ALERTA  *
000100*             : CONTRA EL HISTORICO, AGREGA EL RESULTADO AL      *
000110*             : HISTORICO (RGHISTFL) E IMPRIME EL REPORTE DE     *
000120*             : RIESGO (RGREPRT).                                *
000130* ARCHIVOS    : RGINDIC=E                                        *
000140* PROGRAMA(S) : RGRECES,RGCREDI,RGVALOR,RGLIQUI,RGPOSIC,RGAGREG, *
000150*             : RGHISTO,RGALERT,RGREPOR                          *
000160* BPM/RATIONAL: 241905                                           *
000170* NOMBRE      : INDICADOR DE ALERTA TEMPRANA DE RIESGO DE MDO.   *
000180******************************************************************
000190*              B I T A C O R A   D E   C A M B I O S             *
000200******************************************************************
000210* 15/06/1994 CASA 241905-00 PRIMERA VERSION DEL PROGRAMA.        *
000220* 03/08/1994 CASA 241905-00 AJUSTE DE PESOS POR DIMENSION.       *
000230* 22/11/1994 CASA 241905-01 SE AGREGA CONTEO DE CORRIDA CONTROL. *
000240* 14/02/1995 LMOR 241905-02 CORRIGE LECTURA CON CAMPOS AUSENTES. *
000250* 30/05/1996 LMOR 241905-03 SE AGREGA LLAMADO A RGALERT.         *
000260* 19/09/1997 CASA 241905-04 REVISION ANUAL DE UMBRALES.          *
000270* 11/01/1999 LMOR 241905-05 AMPLIA FECHA A CUATRO DIGITOS DE     *
000280*           ANIO (PROYECTO Y2K) EN RGI-FECHA Y RGH-FECHA.        *
000290* 28/06/1999 LMOR 241905-05 PRUEBAS DE PASO DE SIGLO OK.         *
000300* 17/03/2001 CASA 241905-06 SE AGREGA CONTROL DE TIER POR        *
000310*           DIMENSION EN EL RESUMEN DE CORRIDA.                  *
000320* 09/10/2003 ODLQ 241905-07 AJUSTE DE FORMATO DEL REPORTE.       *
000330* 22/04/2005 ODLQ 241905-08 SE AMPLIA HISTORICO A 60 CORRIDAS.   *
000340* 15/08/2008 CASA 241905-09 SE AGREGAN BANDERAS DE ALERTAS       *
000350*           COMPUESTAS AL AREA DE RESULTADO.                     *
000360* 02/02/2012 LMOR 241905-10 CORRIGE CONTEO DE ALERTAS EMITIDAS.  *
000370* 19/01/2015 ODLQ 241905-11 SE DOCUMENTAN COPYLIBS RGIND01,      *
000380*           RGHIS01, RGRES01, RGHTB1.                            *
000390* 06/04/2019 PEDR 241905-12 SE INCORPORA EL CALIFICADOR DE       *
000400*           POSICIONAMIENTO (RGPOSIC) A LA CORRIDA PRINCIPAL.    *
000410* 11/11/2020 PEDR 241905-13 SE AGREGA BANDERA DE MODO PRUEBA     *
000420*           (UPSI-0) PARA CORRIDAS DE VALIDACION SIN IMPACTO.    *
000430* 27/03/2023 PEDR 241905-14 REQ. RIESGOS: SE AGREGA EL CALCULO   *
000440*           DE TENDENCIA DE 12 SEMANAS AL LLAMADO DE RGREPOR.    *
000450******************************************************************
000460 IDENTIFICATION DIVISION.
000470 PROGRAM-ID.    RGDIARIO.
000480 AUTHOR.        CARLOS ALBERTO SANTOS.
000490 INSTALLATION.  BANCO DE CREDITO - DEPARTAMENTO DE RIESGOS.
000500 DATE-WRITTEN.  06/15/1994.
000510 DATE-COMPILED.
000520 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000530******************************************************************
000540 ENVIRONMENT DIVISION.
000550*----------------------------------------------------------------*
000560 CONFIGURATION SECTION.
000570*----------------------------------------------------------------*
000580 SOURCE-COMPUTER. IBM-3096.
000590 OBJECT-COMPUTER. IBM-3096.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM
000620     CLASS CLASE-NIVEL-VALIDO IS 'G' 'A' 'R'
000630     UPSI-0 ON  STATUS IS RGDIARIO-MODO-PRUEBA
000640            OFF STATUS IS RGDIARIO-MODO-PRODUCCION.
000650*----------------------------------------------------------------*
000660 INPUT-OUTPUT SECTION.
000670*----------------------------------------------------------------*
000680 FILE-CONTROL.
000690     SELECT RGINDIC ASSIGN TO RGINDIC
000700            ORGANIZATION IS LINE SEQUENTIAL
000710            FILE STATUS   IS FS-RGINDIC.
000720******************************************************************
000730 DATA DIVISION.
000740 FILE SECTION.
000750******************************************************************
000760*   ARCHIVO DE INDICADORES ECONOMICOS DE ENTRADA.
000770 FD  RGINDIC
000780     LABEL RECORDS ARE STANDARD.
000790     COPY RGIND01.
000800*----------------------------------------------------------------*
000810 WORKING-STORAGE SECTION.
000820*----------------------------------------------------------------*
000830 01  WKS-FS-STATUS.
000840     05  FS-RGINDIC                    PIC 9(02) VALUE ZEROS.
000850     05  FILLER                        PIC X(04) VALUE SPACES.
000860*----------------------------------------------------------------*
000870 01  WKS-FLAGS.
000880     05  WKS-FIN-RGINDIC                PIC 9(01) VALUE ZEROS.
000890         88  FIN-RGINDIC                       VALUE 1.
000900     05  FILLER                        PIC X(03) VALUE SPACES.
000910 01  WKS-FLAGS-R REDEFINES WKS-FLAGS.
000920     05  WKS-FLAGS-X                    PIC X(04).
000930*----------------------------------------------------------------*
000940 01  WKS-ACCIONES.
000950     05  WKS-ACCION-HISTORIA            PIC X(10) VALUE SPACES.
000960         88  HISTORIA-LEER-RECIENTES           VALUE 'LEER'.
000970         88  HISTORIA-AGREGAR                  VALUE 'AGREGAR'.
000980     05  WKS-ACCION-REPORTE             PIC X(10) VALUE SPACES.
000990         88  REPORTE-DETALLE                   VALUE 'REPORTE'.
001000         88  REPORTE-RESUMEN                   VALUE 'RESUMEN'.
001010     05  FILLER                        PIC X(10) VALUE SPACES.
001020*----------------------------------------------------------------*
001030 01  WKS-FECHA-HORA-SISTEMA.
001040     05  WKS-FECHA-SISTEMA              PIC 9(08).
001050     05  WKS-FECHA-SISTEMA-R REDEFINES
001060         WKS-FECHA-SISTEMA.
001070         10  WKS-FS-ANIO                PIC 9(04).
001080         10  WKS-FS-MES                 PIC 9(02).
001090         10  WKS-FS-DIA                 PIC 9(02).
001100     05  WKS-HORA-SISTEMA               PIC 9(08).
001110     05  FILLER                        PIC X(04) VALUE SPACES.
001120*----------------------------------------------------------------*
001130*   CONTADORES DE CONTROL DE LA CORRIDA (RESUMEN FINAL).
001140*----------------------------------------------------------------*
001150 01  WKS-CONTADORES-CONTROL.
001160     05  WKS-REGISTROS-PROCESADOS       PIC S9(07) COMP VALUE 0.
001170     05  WKS-ALERTAS-EMITIDAS           PIC S9(07) COMP VALUE 0.
001180     05  WKS-CONTADOR-NIVELES.
001190         10  WKS-CONT-VERDE             PIC S9(07) COMP VALUE 0.
001200         10  WKS-CONT-AMARILLO          PIC S9(07) COMP VALUE 0.
001210         10  WKS-CONT-ROJO              PIC S9(07) COMP VALUE 0.
001220     05  WKS-CONTADOR-NIVELES-R REDEFINES
001230         WKS-CONTADOR-NIVELES.
001240         10  WKS-TABLA-NIVELES          PIC S9(07) COMP
001250                                        OCCURS 3.
001260     05  FILLER                        PIC X(06) VALUE SPACES.
001270*----------------------------------------------------------------*
001280*   AREA DE RESUMEN PASADA A RGREPOR PARA EL CONTROL DE CORRIDA.
001290*----------------------------------------------------------------*
001300 01  WKS-RESUMEN-CONTROL.
001310     05  WKS-R-REGISTROS                PIC S9(07) COMP.
001320     05  WKS-R-ALERTAS                  PIC S9(07) COMP.
001330     05  WKS-R-VERDE                    PIC S9(07) COMP.
001340     05  WKS-R-AMARILLO                 PIC S9(07) COMP.
001350     05  WKS-R-ROJO                     PIC S9(07) COMP.
001360     05  FILLER                        PIC X(04) VALUE SPACES.
001370*----------------------------------------------------------------*
001380*   AREA DE TRABAJO PARA EL REGISTRO DE HISTORICO A AGREGAR.
001390*----------------------------------------------------------------*
001400 COPY RGHIS01 REPLACING REG-RGHISTFL BY WKS-REG-RGHISTFL.
001410*----------------------------------------------------------------*
001420*   AREA DE RESULTADO COMPARTIDA CON LOS SUBPROGRAMAS.
001430*----------------------------------------------------------------*
001440 COPY RGRES01 REPLACING REG-RGRESULT BY WKS-REG-RGRESULT.
001450*----------------------------------------------------------------*
001460*   TABLA DE TRABAJO CON EL HISTORICO RECIENTE.
001470*----------------------------------------------------------------*
001480 COPY RGHTB1 REPLACING RGTB-HISTORIA BY WKS-TABLA-RGHTB1.
001490******************************************************************
001500 PROCEDURE DIVISION.
001510******************************************************************
001520*               S E C C I O N    P R I N C I P A L
001530******************************************************************
001540 000-PRINCIPAL SECTION.
001550     PERFORM 010-INICIO THRU 010-INICIO-E
001560     PERFORM 100-PROCESA-INDICADOR THRU 100-PROCESA-INDICADOR-E
001570         UNTIL FIN-RGINDIC
001580     PERFORM 900-ESTADISTICAS THRU 900-ESTADISTICAS-E
001590     PERFORM 990-CIERRE THRU 990-CIERRE-E
001600     STOP RUN.
001610 000-PRINCIPAL-E. EXIT.
001620
001630 010-INICIO SECTION.
001640     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
001650     ACCEPT WKS-HORA-SISTEMA  FROM TIME
001660     IF RGDIARIO-MODO-PRUEBA
001670        DISPLAY 'RGDIARIO - CORRIDA EN MODO DE PRUEBA (UPSI-0)'
001680     END-IF
001690     OPEN INPUT RGINDIC
001700     IF FS-RGINDIC NOT = 0
001710        DISPLAY '>>> ERROR AL ABRIR RGINDIC, STATUS: '
001720                 FS-RGINDIC ' <<<'
001730        MOVE 91 TO RETURN-CODE
001740        STOP RUN
001750     END-IF
001760     PERFORM 020-LEE-RGINDIC THRU 020-LEE-RGINDIC-E.
001770 010-INICIO-E. EXIT.
001780
001790 020-LEE-RGINDIC SECTION.
001800     READ RGINDIC
001810         AT END
001820             MOVE 1 TO WKS-FIN-RGINDIC
001830     END-READ.
001840 020-LEE-RGINDIC-E. EXIT.
001850
001860******************************************************************
001870*      P R O C E S O   D E   U N   I N D I C A D O R             *
001880******************************************************************
001890 100-PROCESA-INDICADOR SECTION.
001900     ADD 1 TO WKS-REGISTROS-PROCESADOS
001910     INITIALIZE WKS-REG-RGRESULT
001920     CALL 'RGRECES' USING REG-RGINDIC, WKS-REG-RGRESULT
001930     CALL 'RGCREDI' USING REG-RGINDIC, WKS-REG-RGRESULT
001940     CALL 'RGVALOR' USING REG-RGINDIC, WKS-REG-RGRESULT
001950     CALL 'RGLIQUI' USING REG-RGINDIC, WKS-REG-RGRESULT
001960     CALL 'RGPOSIC' USING REG-RGINDIC, WKS-REG-RGRESULT
001970     CALL 'RGAGREG' USING REG-RGINDIC, WKS-REG-RGRESULT
001980     SET HISTORIA-LEER-RECIENTES TO TRUE
001990     CALL 'RGHISTO' USING WKS-ACCION-HISTORIA, WKS-TABLA-RGHTB1,
002000                          WKS-REG-RGHISTFL
002010     CALL 'RGALERT' USING WKS-REG-RGRESULT, WKS-TABLA-RGHTB1
002020     PERFORM 150-ARMA-REGISTRO-HISTORIA THRU 150-ARMA-REGISTRO-HISTORIA-E
002030     SET HISTORIA-AGREGAR TO TRUE
002040     CALL 'RGHISTO' USING WKS-ACCION-HISTORIA, WKS-TABLA-RGHTB1,
002050                          WKS-REG-RGHISTFL
002060     SET REPORTE-DETALLE TO TRUE
002070     CALL 'RGREPOR' USING WKS-ACCION-REPORTE, WKS-REG-RGRESULT,
002080                          WKS-TABLA-RGHTB1, REG-RGINDIC,
002090                          WKS-RESUMEN-CONTROL
002100     PERFORM 180-ACTUALIZA-CONTROL THRU 180-ACTUALIZA-CONTROL-E
002110     PERFORM 020-LEE-RGINDIC THRU 020-LEE-RGINDIC-E.
002120 100-PROCESA-INDICADOR-E. EXIT.
002130
002140 150-ARMA-REGISTRO-HISTORIA SECTION.
002150     MOVE RGI-FECHA                TO RGH-FECHA
002160     MOVE WKS-HORA-SISTEMA         TO RGH-HORA
002170     MOVE RGR-PTJE-GLOBAL          TO RGH-PTJE-GLOBAL
002180     MOVE RGR-NIVEL-RIESGO         TO RGH-NIVEL-RIESGO
002190     MOVE RGR-CALIF-RECESION       TO RGH-CALIF-RECESION
002200     MOVE RGR-CALIF-CREDITO        TO RGH-CALIF-CREDITO
002210     MOVE RGR-CALIF-VALUACION      TO RGH-CALIF-VALUACION
002220     MOVE RGR-CALIF-LIQUIDEZ       TO RGH-CALIF-LIQUIDEZ
002230     MOVE RGR-CALIF-POSICION       TO RGH-CALIF-POSICION
002240     IF RGR-HAY-ALERTA
002250        MOVE 'Y' TO RGH-ALERTADO
002260     ELSE
002270        MOVE 'N' TO RGH-ALERTADO
002280     END-IF.
002290 150-ARMA-REGISTRO-HISTORIA-E. EXIT.
002300
002310 180-ACTUALIZA-CONTROL SECTION.
002320     IF RGR-HAY-ALERTA
002330        ADD 1 TO WKS-ALERTAS-EMITIDAS
002340     END-IF
002350     EVALUATE TRUE
002360         WHEN RGR-NIVEL-ROJO
002370             ADD 1 TO WKS-CONT-ROJO
002380         WHEN RGR-NIVEL-AMARILLO
002390             ADD 1 TO WKS-CONT-AMARILLO
002400         WHEN OTHER
002410             ADD 1 TO WKS-CONT-VERDE
002420     END-EVALUATE.
002430 180-ACTUALIZA-CONTROL-E. EXIT.
002440
002450******************************************************************
002460*      R E S U M E N   D E   C O N T R O L   D E   C O R R I D A *
002470******************************************************************
002480 900-ESTADISTICAS SECTION.
002490     MOVE WKS-REGISTROS-PROCESADOS TO WKS-R-REGISTROS
002500     MOVE WKS-ALERTAS-EMITIDAS     TO WKS-R-ALERTAS
002510     MOVE WKS-CONT-VERDE           TO WKS-R-VERDE
002520     MOVE WKS-CONT-AMARILLO        TO WKS-R-AMARILLO
002530     MOVE WKS-CONT-ROJO            TO WKS-R-ROJO
002540     SET REPORTE-RESUMEN TO TRUE
002550     CALL 'RGREPOR' USING WKS-ACCION-REPORTE, WKS-REG-RGRESULT,
002560                          WKS-TABLA-RGHTB1, REG-RGINDIC,
002570                          WKS-RESUMEN-CONTROL.
002580 900-ESTADISTICAS-E. EXIT.
002590
002600 990-CIERRE SECTION.
002610     CLOSE RGINDIC.
002620 990-CIERRE-E. EXIT.
