000010******************************************************************
000020* COPYLIB     : RGHIS01                                          *
000030* APLICACION  : RIESGO DE MERCADO                                *
000040* DESCRIPCION : LAYOUT DEL HISTORICO DE PUNTAJES DE RIESGO       *
000050*             : (RGHISTFL).  ARCHIVO SECUENCIAL, UN REGISTRO POR *
000060*             : CORRIDA, EN ORDEN ASCENDENTE DE FECHA.  SE LEE   *
000070*             : COLA DEL ARCHIVO PARA OBTENER LOS "N" REGISTROS  *
000080*             : MAS RECIENTES Y SE AGREGA (APPEND) AL FINAL AL   *
000090*             : CERRAR CADA CORRIDA.                             *
000100* FECHA ORIGEN: 15/06/1994                                       *
000110* AUTOR ORIGEN: CARLOS ALBERTO SANTOS (CASA)                    *
000120******************************************************************
000130*----------------------------------------------------------------*
000140 01  REG-RGHISTFL.
000150*----------------------------------------------------------------*
000160     05  RGH-FECHA                        PIC X(10).
000170     05  RGH-FECHA-R REDEFINES RGH-FECHA.
000180         10  RGH-FECHA-AAAA                PIC 9(04).
000190         10  FILLER                        PIC X(01).
000200         10  RGH-FECHA-MM                  PIC 9(02).
000210         10  FILLER                        PIC X(01).
000220         10  RGH-FECHA-DD                  PIC 9(02).
000230     05  RGH-HORA                          PIC X(08).
000240     05  RGH-PTJE-GLOBAL                   PIC 9(02)V9(02).
000250*----------------------------------------------------------------*
000260*        NIVEL DE RIESGO DE LA CORRIDA -- CODIGO LITERAL FIJO,
000270*        VALORES VALIDOS: GREEN / YELLOW / RED  (ANCHO FIJO
000280*        HEREDADO DEL CONTRATO ORIGINAL DEL PROYECTO 241905)
000290*----------------------------------------------------------------*
000300     05  RGH-NIVEL-RIESGO                  PIC X(06).
000310         88  RGH-NIVEL-VERDE                      VALUE 'GREEN '.
000320         88  RGH-NIVEL-AMARILLO                   VALUE 'YELLOW'.
000330         88  RGH-NIVEL-ROJO                       VALUE 'RED   '.
000340*----------------------------------------------------------------*
000350*        CALIFICACIONES POR DIMENSION -- TAMBIEN DISPONIBLES
000360*        COMO TABLA PARA LOS CALCULOS DE TENDENCIA POR DIMENSION
000370*----------------------------------------------------------------*
000380     05  RGH-BLOQUE-CALIF.
000390         10  RGH-CALIF-RECESION             PIC 9(02)V9(02).
000400         10  RGH-CALIF-CREDITO              PIC 9(02)V9(02).
000410         10  RGH-CALIF-VALUACION            PIC 9(02)V9(02).
000420         10  RGH-CALIF-LIQUIDEZ             PIC 9(02)V9(02).
000430         10  RGH-CALIF-POSICION             PIC 9(02)V9(02).
000440     05  RGH-BLOQUE-CALIF-R REDEFINES
000450         RGH-BLOQUE-CALIF.
000460         10  RGH-TABLA-CALIF                PIC 9(02)V9(02)
000470                                            OCCURS 5.
000480     05  RGH-ALERTADO                       PIC X(01).
000490         88  RGH-ALERTADO-SI                       VALUE 'Y'.
000500         88  RGH-ALERTADO-NO                       VALUE 'N'.
000510*----------------------------------------------------------------*
000520*        RELLENO A ANCHO FIJO DE REGISTRO (80 BYTES)
000530*----------------------------------------------------------------*
000540     05  FILLER                            PIC X(31).
