000010******************************************************************
000020* COPYLIB     : RGHTB1                                           *
000030* APLICACION  : RIESGO DE MERCADO                                *
000040* DESCRIPCION : TABLA DE TRABAJO CON LOS REGISTROS MAS           *
000050*             : RECIENTES DEL HISTORICO (RGHISTFL), CARGADA POR *
000060*             : RGHISTO Y CONSULTADA POR RGALERT (RAPID_RISE) Y *
000070*             : POR RGREPOR (TENDENCIA).  EL RENGLON (1) ES     *
000080*             : SIEMPRE EL MAS RECIENTE; EL RENGLON (4) ES 4    *
000090*             : CORRIDAS ATRAS, EL (12) ES 12 CORRIDAS ATRAS.   *
000100* FECHA ORIGEN: 15/06/1994                                       *
000110* AUTOR ORIGEN: CARLOS ALBERTO SANTOS (CASA)                    *
000120******************************************************************
000130*----------------------------------------------------------------*
000140 01  RGTB-HISTORIA.
000150     05  RGTB-TOTAL-REGISTROS              PIC S9(04) COMP.
000160     05  RGTB-RENGLON OCCURS 1 TO 60 TIMES
000170                     DEPENDING ON RGTB-TOTAL-REGISTROS
000180                     INDEXED BY RGTB-IX.
000190         10  RGTB-FECHA                     PIC X(10).
000200         10  RGTB-PTJE-GLOBAL               PIC 9(02)V9(02).
000210         10  RGTB-NIVEL-RIESGO              PIC X(06).
000220         10  RGTB-BLOQUE-CALIF.
000230             15  RGTB-CALIF-RECESION        PIC 9(02)V9(02).
000240             15  RGTB-CALIF-CREDITO         PIC 9(02)V9(02).
000250             15  RGTB-CALIF-VALUACION       PIC 9(02)V9(02).
000260             15  RGTB-CALIF-LIQUIDEZ        PIC 9(02)V9(02).
000270             15  RGTB-CALIF-POSICION        PIC 9(02)V9(02).
000280         10  RGTB-BLOQUE-CALIF-R REDEFINES
000290             RGTB-BLOQUE-CALIF.
000300             15  RGTB-TABLA-CALIF           PIC 9(02)V9(02)
000310                                            OCCURS 5.
000320         10  RGTB-ALERTADO                  PIC X(01).
000330*----------------------------------------------------------------*
000340*        RELLENO DE CADA RENGLON DE LA TABLA
000350*----------------------------------------------------------------*
000360         10  FILLER                         PIC X(08).
