000010******************************************************************
000020* COPYLIB     : RGRES01                                          *
000030* APLICACION  : RIESGO DE MERCADO                                *
000040* DESCRIPCION : AREA DE ENLACE (LINKAGE) CON EL RESULTADO DE LA  *
000050*             : CORRIDA -- LAS CINCO CALIFICACIONES POR         *
000060*             : DIMENSION, EL PUNTAJE GLOBAL, EL NIVEL DE        *
000070*             : CONFIANZA, LAS BANDERAS DE ALERTAS COMPUESTAS,   *
000080*             : LA DECISION DE ALERTA Y LA BITACORA DE SENIALES  *
000090*             : (MENSAJES) QUE SE IMPRIME EN EL REPORTE.         *
000100*             : ESTA AREA SE PASA POR REFERENCIA ENTRE EL        *
000110*             : PROGRAMA PRINCIPAL (RGDIARIO) Y LOS SUBPROGRAMAS *
000120*             : CALIFICADORES, EL AGREGADOR, LA LOGICA DE        *
000130*             : ALERTA Y EL CONSTRUCTOR DE REPORTE.              *
000140* FECHA ORIGEN: 15/06/1994                                       *
000150* AUTOR ORIGEN: CARLOS ALBERTO SANTOS (CASA)                    *
000160******************************************************************
000170*----------------------------------------------------------------*
000180 01  REG-RGRESULT.
000190*----------------------------------------------------------------*
000200*        PUNTAJE GLOBAL Y NIVEL DE RIESGO DE LA CORRIDA
000210*----------------------------------------------------------------*
000220     05  RGR-PTJE-GLOBAL                  PIC 9(02)V9(02).
000230     05  RGR-NIVEL-RIESGO                 PIC X(06).
000240         88  RGR-NIVEL-VERDE                      VALUE 'GREEN '.
000250         88  RGR-NIVEL-AMARILLO                   VALUE 'YELLOW'.
000260         88  RGR-NIVEL-ROJO                       VALUE 'RED   '.
000270*----------------------------------------------------------------*
000280*        PUNTAJE Y NIVEL DE CONFIANZA DE LA CALIFICACION
000290*----------------------------------------------------------------*
000300     05  RGR-PTJE-CONFIANZA                PIC 9(03)V9(01).
000310     05  RGR-NIVEL-CONFIANZA               PIC X(06).
000320         88  RGR-CONFIANZA-ALTA                   VALUE 'HIGH  '.
000330         88  RGR-CONFIANZA-MEDIA                  VALUE 'MEDIUM'.
000340         88  RGR-CONFIANZA-BAJA                   VALUE 'LOW   '.
000350*----------------------------------------------------------------*
000360*        CALIFICACIONES Y BANDERAS DE AUSENCIA POR DIMENSION
000370*----------------------------------------------------------------*
000380     05  RGR-BLOQUE-DIMENSIONES.
000390         10  RGR-CALIF-RECESION             PIC 9(02)V9(02).
000400         10  RGR-RECESION-AUSENTE           PIC X(01).
000410             88  RGR-RECESION-EXCLUIDA              VALUE 'S'.
000420         10  RGR-CALIF-CREDITO              PIC 9(02)V9(02).
000430         10  RGR-CREDITO-AUSENTE            PIC X(01).
000440             88  RGR-CREDITO-EXCLUIDO               VALUE 'S'.
000450         10  RGR-CALIF-VALUACION            PIC 9(02)V9(02).
000460         10  RGR-VALUACION-AUSENTE          PIC X(01).
000470             88  RGR-VALUACION-EXCLUIDA             VALUE 'S'.
000480         10  RGR-CALIF-LIQUIDEZ             PIC 9(02)V9(02).
000490         10  RGR-LIQUIDEZ-AUSENTE           PIC X(01).
000500             88  RGR-LIQUIDEZ-EXCLUIDA              VALUE 'S'.
000510         10  RGR-CALIF-POSICION             PIC 9(02)V9(02).
000520         10  RGR-POSICION-AUSENTE           PIC X(01).
000530             88  RGR-POSICION-EXCLUIDA              VALUE 'S'.
000540     05  RGR-BLOQUE-DIMENSIONES-R REDEFINES
000550         RGR-BLOQUE-DIMENSIONES.
000560         10  RGR-TABLA-DIMENSION OCCURS 5.
000570             15  RGR-TABLA-CALIF             PIC 9(02)V9(02).
000580             15  RGR-TABLA-AUSENTE           PIC X(01).
000590*----------------------------------------------------------------*
000600*        BANDERAS DE ALERTAS COMPUESTAS (WARNINGS)
000610*----------------------------------------------------------------*
000620     05  RGR-BLOQUE-ALERTAS-COMP.
000630         10  RGR-ALERTA-VALUACION           PIC X(01).
000640             88  RGR-ALERTA-VALUACION-ACTIVA        VALUE 'S'.
000650         10  RGR-ALERTA-DOBLE-INVERSION     PIC X(01).
000660             88  RGR-DOBLE-INVERSION-ACTIVA         VALUE 'S'.
000670         10  RGR-ALERTA-TASA-REAL           PIC X(01).
000680             88  RGR-TASA-REAL-ACTIVA               VALUE 'S'.
000690         10  RGR-ALERTA-RECES-UTILIDAD     PIC X(01).
000700             88  RGR-RECES-UTILIDAD-ACTIVA          VALUE 'S'.
000710         10  RGR-ALERTA-BURBUJA-VIVIENDA    PIC X(01).
000720             88  RGR-BURBUJA-VIVIENDA-ACTIVA        VALUE 'S'.
000730*----------------------------------------------------------------*
000740*        DECISION DE ALERTA DE LA CORRIDA
000750*----------------------------------------------------------------*
000760     05  RGR-FLAG-ALERTA                   PIC X(01).
000770         88  RGR-HAY-ALERTA                       VALUE 'S'.
000780     05  RGR-DISPARADOR-ALERTA              PIC X(20).
000790         88  RGR-DISP-RED-THRESHOLD               VALUE
000800                                       'RED_THRESHOLD       '.
000810         88  RGR-DISP-YELLOW-THRESHOLD            VALUE
000820                                       'YELLOW_THRESHOLD    '.
000830         88  RGR-DISP-RAPID-RISE                  VALUE
000840                                       'RAPID_RISE          '.
000850         88  RGR-DISP-MULTIPLE-EXTREMES            VALUE
000860                                       'MULTIPLE_EXTREMES   '.
000870     05  RGR-MOTIVO-ALERTA                 PIC X(120).
000880*----------------------------------------------------------------*
000890*        BITACORA DE SENIALES (CRITICAL/WARNING/WATCH/NOTE)
000900*----------------------------------------------------------------*
000910     05  RGR-TOTAL-SENIALES                PIC S9(04) COMP.
000920     05  RGR-TABLA-SENIALES OCCURS 25 TIMES
000930         INDEXED BY RGR-IX-SENIAL.
000940         10  RGR-SENIAL-TEXTO               PIC X(80).
000950*----------------------------------------------------------------*
000960*        RELLENO DE AREA DE ENLACE
000970*----------------------------------------------------------------*
000980     05  FILLER                            PIC X(10).
