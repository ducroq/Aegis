000010******************************************************************
000020* COPYLIB     : RGIND01                                          *
000030* APLICACION  : RIESGO DE MERCADO                                *
000040* DESCRIPCION : LAYOUT DEL REGISTRO DE INDICADORES ECONOMICOS    *
000050*             : DE ENTRADA (RGINDIC).  UN REGISTRO POR FECHA DE  *
000060*             : CORRIDA, EN ORDEN ASCENDENTE DE FECHA.  CADA     *
000070*             : CAMPO NUMERICO TRAE SU PROPIA BANDERA DE         *
000080*             : EXISTENCIA (-F); 'Y' INDICADOR PRESENTE,         *
000090*             : 'N' INDICADOR AUSENTE (NO SE CALIFICA).          *
000100* FECHA ORIGEN: 15/06/1994                                       *
000110* AUTOR ORIGEN: CARLOS ALBERTO SANTOS (CASA)                    *
000120******************************************************************
000130*----------------------------------------------------------------*
000140 01  REG-RGINDIC.
000150*----------------------------------------------------------------*
000160*        FECHA DE OBSERVACION DEL INDICADOR (AAAA-MM-DD)
000170*----------------------------------------------------------------*
000180     05  RGI-FECHA                       PIC X(10).
000190     05  RGI-FECHA-R REDEFINES RGI-FECHA.
000200         10  RGI-FECHA-AAAA               PIC 9(04).
000210         10  FILLER                       PIC X(01).
000220         10  RGI-FECHA-MM                  PIC 9(02).
000230         10  FILLER                       PIC X(01).
000240         10  RGI-FECHA-DD                  PIC 9(02).
000250*----------------------------------------------------------------*
000260*        BLOQUE DE RECESION (SOLICITUDES DE DESEMPLEO, ISM, ETC)
000270*----------------------------------------------------------------*
000280     05  RGI-VEL-RECLAMOS                 PIC S9(3)V9(2).
000290     05  RGI-VEL-RECLAMOS-F               PIC X(01).
000300         88  RGI-VEL-RECLAMOS-OK                 VALUE 'Y'.
000310     05  RGI-PMI-ACTUAL                   PIC S9(3)V9(1).
000320     05  RGI-PMI-ACTUAL-F                 PIC X(01).
000330         88  RGI-PMI-ACTUAL-OK                   VALUE 'Y'.
000340     05  RGI-PMI-ANTERIOR                 PIC S9(3)V9(1).
000350     05  RGI-PMI-ANTERIOR-F               PIC X(01).
000360         88  RGI-PMI-ANTERIOR-OK                 VALUE 'Y'.
000370     05  RGI-CURVA-10A2A                  PIC S9(2)V9(2).
000380     05  RGI-CURVA-10A2A-F                PIC X(01).
000390         88  RGI-CURVA-10A2A-OK                  VALUE 'Y'.
000400     05  RGI-CURVA-10A3M                  PIC S9(2)V9(2).
000410     05  RGI-CURVA-10A3M-F                PIC X(01).
000420         88  RGI-CURVA-10A3M-OK                  VALUE 'Y'.
000430     05  RGI-SENTIMIENTO                  PIC S9(3)V9(1).
000440     05  RGI-SENTIMIENTO-F                PIC X(01).
000450         88  RGI-SENTIMIENTO-OK                  VALUE 'Y'.
000460*----------------------------------------------------------------*
000470*        BLOQUE DE CREDITO (SPREADS HY / IG / TED, ESTANDARES)
000480*----------------------------------------------------------------*
000490     05  RGI-SPREAD-HY                    PIC S9(3)V9(2).
000500     05  RGI-SPREAD-HY-F                   PIC X(01).
000510         88  RGI-SPREAD-HY-OK                    VALUE 'Y'.
000520     05  RGI-VEL-HY-20D                   PIC S9(2)V9(3).
000530     05  RGI-VEL-HY-20D-F                  PIC X(01).
000540         88  RGI-VEL-HY-20D-OK                   VALUE 'Y'.
000550     05  RGI-SPREAD-IG                    PIC S9(3)V9(2).
000560     05  RGI-SPREAD-IG-F                   PIC X(01).
000570         88  RGI-SPREAD-IG-OK                    VALUE 'Y'.
000580     05  RGI-SPREAD-TED                   PIC S9(2)V9(2).
000590     05  RGI-SPREAD-TED-F                  PIC X(01).
000600         88  RGI-SPREAD-TED-OK                   VALUE 'Y'.
000610     05  RGI-ESTAND-CREDITO               PIC S9(3)V9(1).
000620     05  RGI-ESTAND-CREDITO-F             PIC X(01).
000630         88  RGI-ESTAND-CREDITO-OK               VALUE 'Y'.
000640*----------------------------------------------------------------*
000650*        BLOQUE DE VALUACION (CAPE, CAPIT. MERCADO/PIB, PE)
000660*----------------------------------------------------------------*
000670     05  RGI-CAPE-SHILLER                 PIC S9(3)V9(2).
000680     05  RGI-CAPE-SHILLER-F               PIC X(01).
000690         88  RGI-CAPE-SHILLER-OK                 VALUE 'Y'.
000700     05  RGI-CAPIT-MERCADO                PIC S9(7)V9(2).
000710     05  RGI-CAPIT-MERCADO-F              PIC X(01).
000720         88  RGI-CAPIT-MERCADO-OK                VALUE 'Y'.
000730     05  RGI-PIB                          PIC S9(7)V9(2).
000740     05  RGI-PIB-F                        PIC X(01).
000750         88  RGI-PIB-OK                          VALUE 'Y'.
000760     05  RGI-PE-FORWARD                   PIC S9(3)V9(2).
000770     05  RGI-PE-FORWARD-F                 PIC X(01).
000780         88  RGI-PE-FORWARD-OK                   VALUE 'Y'.
000790*----------------------------------------------------------------*
000800*        BLOQUE DE LIQUIDEZ (FED, M2, VIX) Y CPI PARA TASA REAL
000810*----------------------------------------------------------------*
000820     05  RGI-FED-FONDOS                   PIC S9(2)V9(2).
000830     05  RGI-FED-FONDOS-F                  PIC X(01).
000840         88  RGI-FED-FONDOS-OK                   VALUE 'Y'.
000850     05  RGI-VEL-FED-6M                   PIC S9(2)V9(2).
000860     05  RGI-VEL-FED-6M-F                  PIC X(01).
000870         88  RGI-VEL-FED-6M-OK                   VALUE 'Y'.
000880     05  RGI-CPI-AA                       PIC S9(3)V9(2).
000890     05  RGI-CPI-AA-F                     PIC X(01).
000900         88  RGI-CPI-AA-OK                       VALUE 'Y'.
000910     05  RGI-VEL-M2-AA                    PIC S9(3)V9(2).
000920     05  RGI-VEL-M2-AA-F                  PIC X(01).
000930         88  RGI-VEL-M2-AA-OK                    VALUE 'Y'.
000940*----------------------------------------------------------------*
000950*        BLOQUE DE POSICIONAMIENTO (VIX COMO PROXY)
000960*----------------------------------------------------------------*
000970     05  RGI-VIX                          PIC S9(3)V9(1).
000980     05  RGI-VIX-F                        PIC X(01).
000990         88  RGI-VIX-OK                          VALUE 'Y'.
001000*----------------------------------------------------------------*
001010*        BLOQUE DE VENTANA HISTORICA PARA ALERTA 4 -- RECESION DE
001020*        UTILIDADES (UTILIDAD TRAILING ACTUAL Y DE HACE 12 MESES).
001030*        NO SE ALIMENTA EN LA CORRIDA DIARIA EN VIVO -- VIENE
001040*        AUSENTE ('N') SALVO EN CORRIDAS DE PRUEBA DE CALIBRACION.
001050*----------------------------------------------------------------*
001060     05  RGI-UTIL-TRAIL-ACTUAL            PIC S9(3)V9(2).
001070     05  RGI-UTIL-TRAIL-ACTUAL-F          PIC X(01).
001080         88  RGI-UTIL-TRAIL-ACTUAL-OK            VALUE 'Y'.
001090     05  RGI-UTIL-TRAIL-12M               PIC S9(3)V9(2).
001100     05  RGI-UTIL-TRAIL-12M-F             PIC X(01).
001110         88  RGI-UTIL-TRAIL-12M-OK               VALUE 'Y'.
001120*----------------------------------------------------------------*
001130*        BLOQUE DE VENTANA HISTORICA PARA ALERTA 5 -- BURBUJA DE
001140*        VIVIENDA (VENTAS DE CASA NUEVA ACTUAL Y DE HACE 6 MESES,
001150*        TASA HIPOTECARIA A 30 ANIOS).  MISMA SALVEDAD QUE ARRIBA.
001160*----------------------------------------------------------------*
001170     05  RGI-VIVIENDA-ACTUAL              PIC S9(4).
001180     05  RGI-VIVIENDA-ACTUAL-F            PIC X(01).
001190         88  RGI-VIVIENDA-ACTUAL-OK              VALUE 'Y'.
001200     05  RGI-VIVIENDA-6M                  PIC S9(4).
001210     05  RGI-VIVIENDA-6M-F                PIC X(01).
001220         88  RGI-VIVIENDA-6M-OK                  VALUE 'Y'.
001230     05  RGI-HIPOTECA-30A                 PIC S9(2)V9(2).
001240     05  RGI-HIPOTECA-30A-F               PIC X(01).
001250         88  RGI-HIPOTECA-30A-OK                 VALUE 'Y'.
001260*----------------------------------------------------------------*
001270*        RELLENO A ANCHO FIJO DE REGISTRO (180 BYTES)
001280*----------------------------------------------------------------*
001290     05  FILLER                           PIC X(25).
