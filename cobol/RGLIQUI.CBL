000010******************************************************************
000020* PROGRAMA    : RGLIQUI                                         *
000030* APLICACION  : RIESGO DE MERCADO                                *
000040* TIPO        : SUBPROGRAMA (CALLED BY RGDIARIO)                 *
000050* DESCRIPCION : CALIFICADOR DE LA DIMENSION DE CONDICIONES DE    *
000060*             : LIQUIDEZ.  SUMA TRES COMPONENTES (TRAYECTORIA    *
000070*             : DE LA TASA FED FUNDS, CRECIMIENTO DE M2 Y        *
000080*             : VOLATILIDAD VIX) Y DEVUELVE LA CALIFICACION      *
000090*             : 0-10 EN EL AREA DE RESULTADO (REG-RGRESULT).      *
000100* BPM/RATIONAL: 241905                                           *
000110******************************************************************
000120*              B I T A C O R A   D E   C A M B I O S             *
000130******************************************************************
000140* 15/06/1994 CASA 241905-00 PRIMERA VERSION DEL PROGRAMA.        *
000150* 30/05/1996 LMOR 241905-03 SE AGREGA BITACORA DE SENIALES.      *
000160* 19/09/1997 CASA 241905-04 REVISION ANUAL DE UMBRALES DE VIX.   *
000170* 11/01/1999 LMOR 241905-05 AMPLIA FECHA A CUATRO DIGITOS DE      *
000180*           ANIO (PROYECTO Y2K).                                 *
000190* 09/10/2003 ODLQ 241905-07 SE MARCA DIMENSION AUSENTE CUANDO    *
000200*           LOS TRES COMPONENTES CARECEN DE DATO.                 *
000210* 27/03/2023 PEDR 241905-14 REVISION DE REDONDEO A DOS DECIMALES.*
000220******************************************************************
000230 IDENTIFICATION DIVISION.
000240 PROGRAM-ID.    RGLIQUI.
000250 AUTHOR.        CARLOS ALBERTO SANTOS.
000260 INSTALLATION.  BANCO DE CREDITO - DEPARTAMENTO DE RIESGOS.
000270 DATE-WRITTEN.  06/15/1994.
000280 DATE-COMPILED.
000290 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000300******************************************************************
000310 ENVIRONMENT DIVISION.
000320 CONFIGURATION SECTION.
000330 SOURCE-COMPUTER. IBM-3096.
000340 OBJECT-COMPUTER. IBM-3096.
000350 SPECIAL-NAMES.
000360     C01 IS TOP-OF-FORM
000370     CLASS CLASE-SENIAL-VALIDA IS 'C' 'W' 'T' 'N'.
000380******************************************************************
000390 DATA DIVISION.
000400 WORKING-STORAGE SECTION.
000410*----------------------------------------------------------------*
000420 01  WKS-COMPONENTES.
000430     05  WKS-COMP-1                    PIC S9(1)V9(1) VALUE 0.
000440     05  WKS-COMP-2                    PIC S9(1)V9(1) VALUE 0.
000450     05  WKS-COMP-3                    PIC S9(1)V9(1) VALUE 0.
000460 01  WKS-COMPONENTES-R REDEFINES WKS-COMPONENTES.
000470     05  WKS-TABLA-COMPONENTES          PIC S9(1)V9(1)
000480                                        OCCURS 3.
000490*----------------------------------------------------------------*
000500 01  WKS-ACUMULADOR.
000510     05  WKS-CALIF-LIQUIDEZ              PIC S9(3)V9(2) VALUE 0.
000520     05  WKS-CONT-PRESENTES              PIC S9(1) COMP VALUE 0.
000530     05  FILLER                        PIC X(04) VALUE SPACES.
000540 01  WKS-ACUMULADOR-R REDEFINES WKS-ACUMULADOR.
000550     05  WKS-ACUMULADOR-X                PIC X(06).
000560*----------------------------------------------------------------*
000570 01  WKS-TEXTO-SENIAL                  PIC X(80) VALUE SPACES.
000580 01  WKS-TEXTO-SENIAL-R REDEFINES WKS-TEXTO-SENIAL.
000590     05  WKS-TEXTO-SENIAL-X             PIC X(80).
000600******************************************************************
000610 LINKAGE SECTION.
000620  COPY RGIND01.
000630  COPY RGRES01.
000640******************************************************************
000650 PROCEDURE DIVISION USING REG-RGINDIC, REG-RGRESULT.
000660******************************************************************
000670 000-PRINCIPAL SECTION.
000680     PERFORM 100-CALCULA-LIQUIDEZ THRU 100-CALCULA-LIQUIDEZ-E
000690     GOBACK.
000700 000-PRINCIPAL-E. EXIT.
000710
000720******************************************************************
000730*   SUMA LOS TRES COMPONENTES DE LA DIMENSION DE LIQUIDEZ         *
000740******************************************************************
000750 100-CALCULA-LIQUIDEZ SECTION.
000760     MOVE 0 TO WKS-CALIF-LIQUIDEZ
000770     MOVE 0 TO WKS-CONT-PRESENTES
000780     PERFORM 110-TRAYECTORIA-FED THRU 110-TRAYECTORIA-FED-E
000790     PERFORM 120-CRECIMIENTO-M2 THRU 120-CRECIMIENTO-M2-E
000800     PERFORM 130-VOLATILIDAD-VIX THRU 130-VOLATILIDAD-VIX-E
000810     ADD WKS-COMP-1 WKS-COMP-2 WKS-COMP-3
000820         GIVING WKS-CALIF-LIQUIDEZ
000830     IF WKS-CALIF-LIQUIDEZ > 10
000840        MOVE 10 TO WKS-CALIF-LIQUIDEZ
000850     END-IF
000860     MOVE WKS-CALIF-LIQUIDEZ TO RGR-CALIF-LIQUIDEZ
000870     IF WKS-CONT-PRESENTES = 0
000880        MOVE 'S' TO RGR-LIQUIDEZ-AUSENTE
000890     ELSE
000900        MOVE 'N' TO RGR-LIQUIDEZ-AUSENTE
000910     END-IF.
000920 100-CALCULA-LIQUIDEZ-E. EXIT.
000930
000940******************************************************************
000950*   COMPONENTE 1 -- TRAYECTORIA DE LA TASA FED FUNDS (6 MESES)    *
000960*   (EL RELAJAMIENTO DE LA TASA NUNCA SE PENALIZA)                 *
000970******************************************************************
000980 110-TRAYECTORIA-FED SECTION.
000990     MOVE 0 TO WKS-COMP-1
001000     IF RGI-VEL-FED-6M-OK
001010        ADD 1 TO WKS-CONT-PRESENTES
001020        EVALUATE TRUE
001030            WHEN RGI-VEL-FED-6M > 2
001040                MOVE 4.0 TO WKS-COMP-1
001050                MOVE 'CRITICAL - ALZA ACELERADA DE TASA FED'
001060                     TO WKS-TEXTO-SENIAL
001070                PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
001080            WHEN RGI-VEL-FED-6M > 1
001090                MOVE 2.0 TO WKS-COMP-1
001100                MOVE 'WARNING  - ALZA DE TASA FED'
001110                     TO WKS-TEXTO-SENIAL
001120                PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
001130            WHEN RGI-VEL-FED-6M > 0.5
001140                MOVE 1.0 TO WKS-COMP-1
001150            WHEN OTHER
001160                CONTINUE
001170        END-EVALUATE
001180     END-IF.
001190 110-TRAYECTORIA-FED-E. EXIT.
001200
001210******************************************************************
001220*   COMPONENTE 2 -- CRECIMIENTO INTERANUAL DE M2                 *
001230******************************************************************
001240 120-CRECIMIENTO-M2 SECTION.
001250     MOVE 0 TO WKS-COMP-2
001260     IF RGI-VEL-M2-AA-OK
001270        ADD 1 TO WKS-CONT-PRESENTES
001280        EVALUATE TRUE
001290            WHEN RGI-VEL-M2-AA < 0
001300                MOVE 3.0 TO WKS-COMP-2
001310                MOVE 'CRITICAL - CONTRACCION DE M2'
001320                     TO WKS-TEXTO-SENIAL
001330                PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
001340            WHEN RGI-VEL-M2-AA < 2
001350                MOVE 2.0 TO WKS-COMP-2
001360                MOVE 'WARNING  - CRECIMIENTO DE M2 DEBIL'
001370                     TO WKS-TEXTO-SENIAL
001380                PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
001390            WHEN RGI-VEL-M2-AA < 4
001400                MOVE 1.0 TO WKS-COMP-2
001410            WHEN OTHER
001420                CONTINUE
001430        END-EVALUATE
001440     END-IF.
001450 120-CRECIMIENTO-M2-E. EXIT.
001460
001470******************************************************************
001480*   COMPONENTE 3 -- INDICE DE VOLATILIDAD VIX                    *
001490******************************************************************
001500 130-VOLATILIDAD-VIX SECTION.
001510     MOVE 0 TO WKS-COMP-3
001520     IF RGI-VIX-OK
001530        ADD 1 TO WKS-CONT-PRESENTES
001540        EVALUATE TRUE
001550            WHEN RGI-VIX > 40
001560                MOVE 3.0 TO WKS-COMP-3
001570                MOVE 'CRITICAL - VIX EN NIVEL DE PANICO'
001580                     TO WKS-TEXTO-SENIAL
001590                PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
001600            WHEN RGI-VIX > 30
001610                MOVE 2.0 TO WKS-COMP-3
001620                MOVE 'WARNING  - VIX ELEVADO'
001630                     TO WKS-TEXTO-SENIAL
001640                PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
001650            WHEN RGI-VIX > 20
001660                MOVE 1.0 TO WKS-COMP-3
001670            WHEN RGI-VIX < 12
001680                MOVE 0 TO WKS-COMP-3
001690                MOVE 'NOTE     - COMPLACENCIA DE MERCADO (VIX'
001700                     TO WKS-TEXTO-SENIAL
001710                PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
001720            WHEN OTHER
001730                CONTINUE
001740        END-EVALUATE
001750     END-IF.
001760 130-VOLATILIDAD-VIX-E. EXIT.
001770
001780******************************************************************
001790*   AGREGA UNA SENIAL A LA BITACORA DEL AREA DE RESULTADO         *
001800******************************************************************
001810 900-AGREGA-SENIAL SECTION.
001820     IF RGR-TOTAL-SENIALES < 25
001830        ADD 1 TO RGR-TOTAL-SENIALES
001840        SET RGR-IX-SENIAL TO RGR-TOTAL-SENIALES
001850        MOVE WKS-TEXTO-SENIAL TO RGR-SENIAL-TEXTO(RGR-IX-SENIAL)
001860     END-IF.
001870 900-AGREGA-SENIAL-E. EXIT.
