000010******************************************************************
000020* PROGRAMA    : RGRECES                                         *
000030* APLICACION  : RIESGO DE MERCADO                                *
000040* TIPO        : SUBPROGRAMA (CALLED BY RGDIARIO)                 *
000050* DESCRIPCION : CALIFICADOR DE LA DIMENSION DE RECESION.  SUMA   *
000060*             : CUATRO COMPONENTES (VELOCIDAD DE RECLAMOS DE     *
000070*             : DESEMPLEO, REGIMEN DEL PMI, CURVA DUAL DE        *
000080*             : RENDIMIENTOS Y SENTIMIENTO DEL CONSUMIDOR) Y     *
000090*             : DEVUELVE LA CALIFICACION 0-10 EN EL AREA DE      *
000100*             : RESULTADO (REG-RGRESULT).                        *
000110* BPM/RATIONAL: 241905                                           *
000120******************************************************************
000130*              B I T A C O R A   D E   C A M B I O S             *
000140******************************************************************
000150* 15/06/1994 CASA 241905-00 PRIMERA VERSION DEL PROGRAMA.        *
000160* 22/11/1994 CASA 241905-01 SE AGREGA EL COMPONENTE DE CURVA     *
000170*           DUAL DE RENDIMIENTOS (10A-2A Y 10A-3M).              *
000180* 19/09/1997 CASA 241905-04 AJUSTE DE UMBRALES DE PMI SEGUN       *
000190*           REVISION ANUAL DEL COMITE DE RIESGOS.                *
000200* 11/01/1999 LMOR 241905-05 AMPLIA FECHA A CUATRO DIGITOS DE      *
000210*           ANIO (PROYECTO Y2K).                                 *
000220* 30/05/1996 LMOR 241905-03 SE AGREGA BITACORA DE SENIALES       *
000230*           (CRITICAL/WARNING/WATCH) AL AREA DE RESULTADO.       *
000240* 17/03/2001 CASA 241905-06 CORRIGE TOPE DEL COMPONENTE DE        *
000250*           CURVA DUAL A 2.0 PUNTOS.                              *
000260* 09/10/2003 ODLQ 241905-07 SE MARCA DIMENSION AUSENTE CUANDO    *
000270*           LOS CUATRO COMPONENTES CARECEN DE DATO.               *
000280* 27/03/2023 PEDR 241905-14 REVISION DE REDONDEO A DOS DECIMALES.*
000290* 03/06/2024 PEDR 241905-17 AUDITORIA DE CONTROL INTERNO:  EL      *
000300*           ACUMULADOR WKS-COMP-3 SOLO TENIA UN DECIMAL Y         *
000310*           TRUNCABA EL INCREMENTO DE 0.75 DEL TRAMO MODERADO DE  *
000320*           LA CURVA 10A-2A A 0.70.  SE AMPLIAN LOS CUATRO        *
000330*           COMPONENTES (WKS-COMP-1 A WKS-COMP-4) Y LA TABLA      *
000340*           REDEFINICION A DOS DECIMALES PARA CONSERVAR LA        *
000350*           PRECISION EXACTA DEL INCREMENTO.                      *
000360******************************************************************
000370 IDENTIFICATION DIVISION.
000380 PROGRAM-ID.    RGRECES.
000390 AUTHOR.        CARLOS ALBERTO SANTOS.
000400 INSTALLATION.  BANCO DE CREDITO - DEPARTAMENTO DE RIESGOS.
000410 DATE-WRITTEN.  06/15/1994.
000420 DATE-COMPILED.
000430 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000440******************************************************************
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER. IBM-3096.
000480 OBJECT-COMPUTER. IBM-3096.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM
000510     CLASS CLASE-SENIAL-VALIDA IS 'C' 'W' 'T' 'N'.
000520******************************************************************
000530 DATA DIVISION.
000540 WORKING-STORAGE SECTION.
000550*----------------------------------------------------------------*
000560 01  WKS-COMPONENTES.
000570     05  WKS-COMP-1                    PIC S9(1)V9(2) VALUE 0.
000580     05  WKS-COMP-2                    PIC S9(1)V9(2) VALUE 0.
000590     05  WKS-COMP-3                    PIC S9(1)V9(2) VALUE 0.
000600     05  WKS-COMP-4                    PIC S9(1)V9(2) VALUE 0.
000610 01  WKS-COMPONENTES-R REDEFINES WKS-COMPONENTES.
000620     05  WKS-TABLA-COMPONENTES          PIC S9(1)V9(2)
000630                                        OCCURS 4.
000640*----------------------------------------------------------------*
000650 01  WKS-ACUMULADOR.
000660     05  WKS-CALIF-RECESION              PIC S9(3)V9(2) VALUE 0.
000670     05  WKS-CONT-PRESENTES              PIC S9(1) COMP VALUE 0.
000680     05  FILLER                        PIC X(04) VALUE SPACES.
000690 01  WKS-ACUMULADOR-R REDEFINES WKS-ACUMULADOR.
000700     05  WKS-ACUMULADOR-X                PIC X(06).
000710*----------------------------------------------------------------*
000720 01  WKS-TEXTO-SENIAL                  PIC X(80) VALUE SPACES.
000730 01  WKS-TEXTO-SENIAL-R REDEFINES WKS-TEXTO-SENIAL.
000740     05  WKS-TEXTO-SENIAL-X             PIC X(80).
000750******************************************************************
000760 LINKAGE SECTION.
000770  COPY RGIND01.
000780  COPY RGRES01.
000790******************************************************************
000800 PROCEDURE DIVISION USING REG-RGINDIC, REG-RGRESULT.
000810******************************************************************
000820 000-PRINCIPAL SECTION.
000830     PERFORM 100-CALCULA-RECESION THRU 100-CALCULA-RECESION-E
000840     GOBACK.
000850 000-PRINCIPAL-E. EXIT.
000860
000870******************************************************************
000880*   SUMA LOS CUATRO COMPONENTES DE LA DIMENSION DE RECESION       *
000890******************************************************************
000900 100-CALCULA-RECESION SECTION.
000910     MOVE 0 TO WKS-CALIF-RECESION
000920     MOVE 0 TO WKS-CONT-PRESENTES
000930     PERFORM 110-VELOCIDAD-RECLAMOS THRU 110-VELOCIDAD-RECLAMOS-E
000940     PERFORM 120-REGIMEN-PMI THRU 120-REGIMEN-PMI-E
000950     PERFORM 130-CURVA-DUAL THRU 130-CURVA-DUAL-E
000960     PERFORM 140-SENTIMIENTO-CONSUMIDOR THRU 140-SENTIMIENTO-CONSUMIDOR-E
000970     ADD WKS-COMP-1 WKS-COMP-2 WKS-COMP-3 WKS-COMP-4
000980         GIVING WKS-CALIF-RECESION
000990     IF WKS-CALIF-RECESION > 10
001000        MOVE 10 TO WKS-CALIF-RECESION
001010     END-IF
001020     MOVE WKS-CALIF-RECESION TO RGR-CALIF-RECESION
001030     IF WKS-CONT-PRESENTES = 0
001040        MOVE 'S' TO RGR-RECESION-AUSENTE
001050     ELSE
001060        MOVE 'N' TO RGR-RECESION-AUSENTE
001070     END-IF.
001080 100-CALCULA-RECESION-E. EXIT.
001090
001100******************************************************************
001110*   COMPONENTE 1 -- VELOCIDAD DE RECLAMOS DE DESEMPLEO (YOY)      *
001120******************************************************************
001130 110-VELOCIDAD-RECLAMOS SECTION.
001140     MOVE 0 TO WKS-COMP-1
001150     IF RGI-VEL-RECLAMOS-OK
001160        ADD 1 TO WKS-CONT-PRESENTES
001170        EVALUATE TRUE
001180            WHEN RGI-VEL-RECLAMOS > 15
001190                MOVE 4.0 TO WKS-COMP-1
001200                MOVE 'CRITICAL - VEL. RECLAMOS SUPERA 15% AA'
001210                     TO WKS-TEXTO-SENIAL
001220                PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
001230            WHEN RGI-VEL-RECLAMOS > 8
001240                MOVE 2.0 TO WKS-COMP-1
001250                MOVE 'WARNING  - VEL. RECLAMOS SUPERA 8% AA'
001260                     TO WKS-TEXTO-SENIAL
001270                PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
001280            WHEN RGI-VEL-RECLAMOS > 3
001290                MOVE 1.0 TO WKS-COMP-1
001300                MOVE 'WATCH    - VEL. RECLAMOS SUPERA 3% AA'
001310                     TO WKS-TEXTO-SENIAL
001320                PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
001330            WHEN OTHER
001340                CONTINUE
001350        END-EVALUATE
001360     END-IF.
001370 110-VELOCIDAD-RECLAMOS-E. EXIT.
001380
001390******************************************************************
001400*   COMPONENTE 2 -- REGIMEN DEL INDICE PMI                        *
001410******************************************************************
001420 120-REGIMEN-PMI SECTION.
001430     MOVE 0 TO WKS-COMP-2
001440     IF RGI-PMI-ACTUAL-OK
001450        ADD 1 TO WKS-CONT-PRESENTES
001460        EVALUATE TRUE
001470            WHEN RGI-PMI-ANTERIOR-OK
001480                 AND RGI-PMI-ACTUAL < 50
001490                 AND RGI-PMI-ANTERIOR >= 50
001500                MOVE 3.0 TO WKS-COMP-2
001510                MOVE 'CRITICAL - PMI CRUZA A CONTRACCION'
001520                     TO WKS-TEXTO-SENIAL
001530                PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
001540            WHEN RGI-PMI-ACTUAL < 45
001550                MOVE 2.5 TO WKS-COMP-2
001560                MOVE 'WARNING  - PMI EN CONTRACCION PROFUNDA'
001570                     TO WKS-TEXTO-SENIAL
001580                PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
001590            WHEN RGI-PMI-ACTUAL < 50
001600                MOVE 1.5 TO WKS-COMP-2
001610                MOVE 'WATCH    - PMI EN ZONA DE CONTRACCION'
001620                     TO WKS-TEXTO-SENIAL
001630                PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
001640            WHEN RGI-PMI-ACTUAL < 52
001650                MOVE 1.0 TO WKS-COMP-2
001660                MOVE 'WATCH    - PMI DESACELERANDO CERCA DE 50'
001670                     TO WKS-TEXTO-SENIAL
001680                PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
001690            WHEN OTHER
001700                CONTINUE
001710        END-EVALUATE
001720     END-IF.
001730 120-REGIMEN-PMI-E. EXIT.
001740
001750******************************************************************
001760*   COMPONENTE 3 -- CURVA DUAL DE RENDIMIENTOS (10A-2A / 10A-3M) *
001770******************************************************************
001780 130-CURVA-DUAL SECTION.
001790     MOVE 0 TO WKS-COMP-3
001800     IF RGI-CURVA-10A2A-OK OR RGI-CURVA-10A3M-OK
001810        ADD 1 TO WKS-CONT-PRESENTES
001820        IF RGI-CURVA-10A2A-OK
001830           IF RGI-CURVA-10A2A < -0.5
001840              ADD 1.5 TO WKS-COMP-3
001850           ELSE
001860              IF RGI-CURVA-10A2A < 0
001870                 ADD 0.75 TO WKS-COMP-3
001880              END-IF
001890           END-IF
001900        END-IF
001910        IF RGI-CURVA-10A3M-OK
001920           IF RGI-CURVA-10A3M < -0.3
001930              ADD 1.0 TO WKS-COMP-3
001940           ELSE
001950              IF RGI-CURVA-10A3M < 0
001960                 ADD 0.5 TO WKS-COMP-3
001970              END-IF
001980           END-IF
001990        END-IF
002000        IF RGI-CURVA-10A2A-OK AND RGI-CURVA-10A3M-OK
002010           IF RGI-CURVA-10A2A < 0 AND RGI-CURVA-10A3M < 0
002020              ADD 0.5 TO WKS-COMP-3
002030              MOVE 'CRITICAL - INVERSION DUAL DE LA CURVA'
002040                   TO WKS-TEXTO-SENIAL
002050              PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
002060           END-IF
002070        END-IF
002080        IF WKS-COMP-3 > 2
002090           MOVE 2.0 TO WKS-COMP-3
002100        END-IF
002110     END-IF.
002120 130-CURVA-DUAL-E. EXIT.
002130
002140******************************************************************
002150*   COMPONENTE 4 -- SENTIMIENTO DEL CONSUMIDOR                    *
002160******************************************************************
002170 140-SENTIMIENTO-CONSUMIDOR SECTION.
002180     MOVE 0 TO WKS-COMP-4
002190     IF RGI-SENTIMIENTO-OK
002200        ADD 1 TO WKS-CONT-PRESENTES
002210        EVALUATE TRUE
002220            WHEN RGI-SENTIMIENTO < 70
002230                MOVE 1.0 TO WKS-COMP-4
002240            WHEN RGI-SENTIMIENTO < 80
002250                MOVE 0.5 TO WKS-COMP-4
002260            WHEN OTHER
002270                CONTINUE
002280        END-EVALUATE
002290     END-IF.
002300 140-SENTIMIENTO-CONSUMIDOR-E. EXIT.
002310
002320******************************************************************
002330*   AGREGA UNA SENIAL A LA BITACORA DEL AREA DE RESULTADO         *
002340******************************************************************
002350 900-AGREGA-SENIAL SECTION.
002360     IF RGR-TOTAL-SENIALES < 25
002370        ADD 1 TO RGR-TOTAL-SENIALES
002380        SET RGR-IX-SENIAL TO RGR-TOTAL-SENIALES
002390        MOVE WKS-TEXTO-SENIAL TO RGR-SENIAL-TEXTO(RGR-IX-SENIAL)
002400     END-IF.
002410 900-AGREGA-SENIAL-E. EXIT.
