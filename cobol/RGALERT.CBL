000010******************************************************************
000020* PROGRAMA    : RGALERT                                         *
000030* APLICACION  : RIESGO DE MERCADO                                *
000040* TIPO        : SUBPROGRAMA (CALLED BY RGDIARIO)                 *
000050* DESCRIPCION : LOGICA DE DECISION DE ALERTA DE LA CORRIDA.       *
000060*             : EVALUA EN ORDEN LOS UMBRALES RED/YELLOW, EL       *
000070*             : ASCENSO RAPIDO (RAPID_RISE) CONTRA LA TABLA DE    *
000080*             : HISTORIA RECIENTE Y EL CONTEO DE DIMENSIONES      *
000090*             : EXTREMAS (MULTIPLE_EXTREMES).  LA PRIMERA REGLA   *
000100*             : QUE SE CUMPLE GANA Y FIJA LA BANDERA DE ALERTA.   *
000110* BPM/RATIONAL: 241905                                           *
000120******************************************************************
000130*              B I T A C O R A   D E   C A M B I O S             *
000140******************************************************************
000150* 15/06/1994 CASA 241905-00 PRIMERA VERSION DEL PROGRAMA.        *
000160* 30/05/1996 LMOR 241905-03 SE AGREGA CONSULTA A LA TABLA DE      *
000170*           HISTORIA RECIENTE PARA EL ASCENSO RAPIDO.             *
000180* 19/09/1997 CASA 241905-04 REVISION ANUAL DE UMBRALES DE ALERTA.*
000190* 11/01/1999 LMOR 241905-05 AMPLIA FECHA A CUATRO DIGITOS DE      *
000200*           ANIO (PROYECTO Y2K).                                 *
000210* 14/02/2005 ODLQ 241905-08 SE AGREGA EL DISPARADOR POR           *
000220*           MULTIPLES DIMENSIONES EXTREMAS.                       *
000230* 27/03/2023 PEDR 241905-14 REVISION DE REDONDEO A DOS DECIMALES.*
000240******************************************************************
000250 IDENTIFICATION DIVISION.
000260 PROGRAM-ID.    RGALERT.
000270 AUTHOR.        CARLOS ALBERTO SANTOS.
000280 INSTALLATION.  BANCO DE CREDITO - DEPARTAMENTO DE RIESGOS.
000290 DATE-WRITTEN.  06/15/1994.
000300 DATE-COMPILED.
000310 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000320******************************************************************
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SOURCE-COMPUTER. IBM-3096.
000360 OBJECT-COMPUTER. IBM-3096.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM
000390     CLASS CLASE-DISPARADOR-VALIDO IS 'R' 'Y' 'P' 'M' 'N'.
000400******************************************************************
000410 DATA DIVISION.
000420 WORKING-STORAGE SECTION.
000430*----------------------------------------------------------------*
000440 01  WKS-UMBRALES.
000450     05  WKS-UMBRAL-ROJO                  PIC 9(02)V9(02)
000460                                           VALUE 8.00.
000470     05  WKS-UMBRAL-AMARILLO               PIC 9(02)V9(02)
000480                                           VALUE 6.50.
000490     05  WKS-UMBRAL-ASCENSO-PTOS           PIC 9(02)V9(02)
000500                                           VALUE 1.00.
000510     05  WKS-UMBRAL-DIM-EXTREMA            PIC 9(02)V9(02)
000520                                           VALUE 8.00.
000530 01  WKS-UMBRALES-R REDEFINES WKS-UMBRALES.
000540     05  WKS-TABLA-UMBRALES OCCURS 4       PIC 9(02)V9(02).
000550*----------------------------------------------------------------*
000560 01  WKS-AREA-VERIFICACION.
000570     05  WKS-CONTADOR-DIM-EXTREMAS        PIC S9(1) COMP VALUE 0.
000580     05  WKS-IX-DIM                       PIC S9(1) COMP VALUE 0.
000590     05  FILLER                           PIC X(04) VALUE SPACES.
000600 01  WKS-AREA-VERIFICACION-R REDEFINES WKS-AREA-VERIFICACION.
000610     05  WKS-AREA-VERIFICACION-X           PIC X(06).
000620*----------------------------------------------------------------*
000630 01  WKS-RESULT-DECISION.
000640     05  WKS-DECISION-TOMADA               PIC X(01) VALUE 'N'.
000650         88  WKS-YA-DECIDIDO                     VALUE 'S'.
000660     05  FILLER                           PIC X(05) VALUE SPACES.
000670 01  WKS-RESULT-DECISION-R REDEFINES WKS-RESULT-DECISION.
000680     05  WKS-DECISION-X                    PIC X(06).
000690******************************************************************
000700 LINKAGE SECTION.
000710 COPY RGRES01.
000720 COPY RGHTB1 REPLACING RGTB-HISTORIA BY REG-RGHTB1.
000730******************************************************************
000740 PROCEDURE DIVISION USING REG-RGRESULT, REG-RGHTB1.
000750******************************************************************
000760 000-PRINCIPAL SECTION.
000770     MOVE 'N' TO RGR-FLAG-ALERTA
000780     MOVE SPACES TO RGR-DISPARADOR-ALERTA
000790     MOVE SPACES TO RGR-MOTIVO-ALERTA
000800     MOVE 'N' TO WKS-DECISION-TOMADA
000810     PERFORM 100-EVALUA-UMBRAL-ROJO THRU 100-EVALUA-UMBRAL-ROJO-E
000820     IF NOT WKS-YA-DECIDIDO
000830        PERFORM 200-EVALUA-UMBRAL-AMARILLO
000840            THRU 200-EVALUA-UMBRAL-AMARILLO-E
000850     END-IF
000860     IF NOT WKS-YA-DECIDIDO
000870        PERFORM 300-EVALUA-DIMENSIONES-EXTREMAS
000880            THRU 300-EVALUA-DIMENSIONES-EXTREMAS-E
000890     END-IF
000900     IF NOT WKS-YA-DECIDIDO
000910        PERFORM 400-SIN-ALERTA THRU 400-SIN-ALERTA-E
000920     END-IF
000930     GOBACK.
000940 000-PRINCIPAL-E. EXIT.
000950
000960******************************************************************
000970*   REGLA 1 -- PUNTAJE GLOBAL ALCANZA EL UMBRAL ROJO              *
000980******************************************************************
000990 100-EVALUA-UMBRAL-ROJO SECTION.
001000     IF RGR-PTJE-GLOBAL >= WKS-UMBRAL-ROJO
001010        MOVE 'S' TO RGR-FLAG-ALERTA
001020        SET RGR-NIVEL-ROJO TO TRUE
001030        MOVE 'RED_THRESHOLD       ' TO RGR-DISPARADOR-ALERTA
001040        MOVE 'ALERTA ROJA -- PUNTAJE GLOBAL EN NIVEL SEVERO'
001050             TO RGR-MOTIVO-ALERTA
001060        MOVE 'S' TO WKS-DECISION-TOMADA
001070     END-IF.
001080 100-EVALUA-UMBRAL-ROJO-E. EXIT.
001090
001100******************************************************************
001110*   REGLA 2 -- PUNTAJE GLOBAL ALCANZA EL UMBRAL AMARILLO; SI LA   *
001120*   HISTORIA TIENE 4 O MAS REGISTROS Y EL ASCENSO CONTRA EL       *
001130*   RENGLON DE HACE 4 CORRIDAS SUPERA 1.0 PUNTOS, EL DISPARADOR   *
001140*   ES ASCENSO RAPIDO EN LUGAR DEL SIMPLE UMBRAL AMARILLO         *
001150******************************************************************
001160 200-EVALUA-UMBRAL-AMARILLO SECTION.
001170     IF RGR-PTJE-GLOBAL >= WKS-UMBRAL-AMARILLO
001180        MOVE 'S' TO RGR-FLAG-ALERTA
001190        SET RGR-NIVEL-AMARILLO TO TRUE
001200        IF RGTB-TOTAL-REGISTROS >= 4
001210           IF (RGR-PTJE-GLOBAL - RGTB-PTJE-GLOBAL(4)) >
001220                   WKS-UMBRAL-ASCENSO-PTOS
001230              MOVE 'RAPID_RISE          ' TO RGR-DISPARADOR-ALERTA
001240              MOVE 'ALERTA AMARILLA -- ASCENSO RAPIDO EN 4 '
001250                   TO RGR-MOTIVO-ALERTA
001260           ELSE
001270              MOVE 'YELLOW_THRESHOLD    ' TO RGR-DISPARADOR-ALERTA
001280              MOVE 'ALERTA AMARILLA -- PUNTAJE GLOBAL ELEVADO'
001290                   TO RGR-MOTIVO-ALERTA
001300           END-IF
001310        ELSE
001320           MOVE 'YELLOW_THRESHOLD    ' TO RGR-DISPARADOR-ALERTA
001330           MOVE 'ALERTA AMARILLA -- PUNTAJE GLOBAL ELEVADO'
001340                TO RGR-MOTIVO-ALERTA
001350        END-IF
001360        MOVE 'S' TO WKS-DECISION-TOMADA
001370     END-IF.
001380 200-EVALUA-UMBRAL-AMARILLO-E. EXIT.
001390
001400******************************************************************
001410*   REGLA 3 -- DOS O MAS DIMENSIONES EN NIVEL EXTREMO (>=8.0)    *
001420******************************************************************
001430 300-EVALUA-DIMENSIONES-EXTREMAS SECTION.
001440     MOVE 0 TO WKS-CONTADOR-DIM-EXTREMAS
001450     PERFORM 310-CUENTA-DIM-EXTREMA
001460         VARYING WKS-IX-DIM FROM 1 BY 1
001470         UNTIL WKS-IX-DIM > 5
001480     IF WKS-CONTADOR-DIM-EXTREMAS >= 2
001490        MOVE 'S' TO RGR-FLAG-ALERTA
001500        MOVE 'MULTIPLE_EXTREMES   ' TO RGR-DISPARADOR-ALERTA
001510        MOVE 'ALERTA -- MULTIPLES DIMENSIONES EN NIVEL EXTREMO'
001520             TO RGR-MOTIVO-ALERTA
001530        IF RGR-PTJE-GLOBAL >= WKS-UMBRAL-AMARILLO
001540           SET RGR-NIVEL-AMARILLO TO TRUE
001550        ELSE
001560           SET RGR-NIVEL-VERDE TO TRUE
001570        END-IF
001580        MOVE 'S' TO WKS-DECISION-TOMADA
001590     END-IF.
001600 300-EVALUA-DIMENSIONES-EXTREMAS-E. EXIT.
001610
001620 310-CUENTA-DIM-EXTREMA SECTION.
001630     IF RGR-TABLA-CALIF(WKS-IX-DIM) >= WKS-UMBRAL-DIM-EXTREMA
001640        ADD 1 TO WKS-CONTADOR-DIM-EXTREMAS
001650     END-IF.
001660 310-CUENTA-DIM-EXTREMA-E. EXIT.
001670
001680******************************************************************
001690*   REGLA 4 -- NINGUNA CONDICION DE ALERTA SE CUMPLIO; EL NIVEL   *
001700*   DE RIESGO QUEDA TAL COMO LO CLASIFICO EL AGREGADOR            *
001710******************************************************************
001720 400-SIN-ALERTA SECTION.
001730     MOVE 'N' TO RGR-FLAG-ALERTA
001740     MOVE SPACES TO RGR-DISPARADOR-ALERTA
001750     MOVE SPACES TO RGR-MOTIVO-ALERTA.
001760 400-SIN-ALERTA-E. EXIT.
