000010******************************************************************
000020* PROGRAMA    : RGPOSIC                                         *
000030* APLICACION  : RIESGO DE MERCADO                                *
000040* TIPO        : SUBPROGRAMA (CALLED BY RGDIARIO)                 *
000050* DESCRIPCION : CALIFICADOR DE LA DIMENSION DE POSICIONAMIENTO /  *
000060*             : COMPLACENCIA DEL MERCADO.  USA EL VIX COMO        *
000070*             : UNICO INDICADOR PROXY Y DEVUELVE LA               *
000080*             : CALIFICACION 0-10 EN EL AREA DE RESULTADO         *
000090*             : (REG-RGRESULT).                                   *
000100* BPM/RATIONAL: 241905                                           *
000110******************************************************************
000120*              B I T A C O R A   D E   C A M B I O S             *
000130******************************************************************
000140* 06/04/2019 PEDR 241905-12 PRIMERA VERSION DEL PROGRAMA -- SE   *
000150*           INCORPORA EL CALIFICADOR DE POSICIONAMIENTO A LA     *
000160*           CORRIDA PRINCIPAL (REQ. COMITE DE RIESGOS).          *
000170* 11/11/2020 PEDR 241905-13 SE AGREGA SENIAL DE PANICO DE        *
000180*           MERCADO CUANDO EL VIX SUPERA 40.                     *
000190* 27/03/2023 PEDR 241905-14 REVISION DE REDONDEO A DOS DECIMALES.*
000200******************************************************************
000210 IDENTIFICATION DIVISION.
000220 PROGRAM-ID.    RGPOSIC.
000230 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
000240 INSTALLATION.  BANCO DE CREDITO - DEPARTAMENTO DE RIESGOS.
000250 DATE-WRITTEN.  04/06/2019.
000260 DATE-COMPILED.
000270 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000280******************************************************************
000290 ENVIRONMENT DIVISION.
000300 CONFIGURATION SECTION.
000310 SOURCE-COMPUTER. IBM-3096.
000320 OBJECT-COMPUTER. IBM-3096.
000330 SPECIAL-NAMES.
000340     C01 IS TOP-OF-FORM
000350     CLASS CLASE-SENIAL-VALIDA IS 'C' 'W' 'T' 'N'.
000360******************************************************************
000370 DATA DIVISION.
000380 WORKING-STORAGE SECTION.
000390*----------------------------------------------------------------*
000400 01  WKS-ACUMULADOR.
000410     05  WKS-CALIF-POSICION              PIC S9(3)V9(2) VALUE 0.
000420     05  WKS-CALIF-POSICION-X REDEFINES
000430         WKS-CALIF-POSICION               PIC X(05).
000440     05  WKS-CONT-PRESENTES              PIC S9(1) COMP VALUE 0.
000450     05  FILLER                        PIC X(04) VALUE SPACES.
000460 01  WKS-ACUMULADOR-R REDEFINES WKS-ACUMULADOR.
000470     05  WKS-ACUMULADOR-X                PIC X(11).
000480*----------------------------------------------------------------*
000490 01  WKS-TEXTO-SENIAL                  PIC X(80) VALUE SPACES.
000500 01  WKS-TEXTO-SENIAL-R REDEFINES WKS-TEXTO-SENIAL.
000510     05  WKS-TEXTO-SENIAL-X             PIC X(80).
000520******************************************************************
000530 LINKAGE SECTION.
000540  COPY RGIND01.
000550  COPY RGRES01.
000560******************************************************************
000570 PROCEDURE DIVISION USING REG-RGINDIC, REG-RGRESULT.
000580******************************************************************
000590 000-PRINCIPAL SECTION.
000600     PERFORM 100-CALCULA-POSICIONAMIENTO
000610         THRU 100-CALCULA-POSICIONAMIENTO-E
000620     GOBACK.
000630 000-PRINCIPAL-E. EXIT.
000640
000650******************************************************************
000660*   CALIFICA POSICIONAMIENTO/COMPLACENCIA USANDO EL VIX           *
000670*   COMO INDICADOR PROXY UNICO                                    *
000680******************************************************************
000690 100-CALCULA-POSICIONAMIENTO SECTION.
000700     MOVE 0 TO WKS-CALIF-POSICION
000710     MOVE 0 TO WKS-CONT-PRESENTES
000720     IF RGI-VIX-OK
000730        ADD 1 TO WKS-CONT-PRESENTES
000740        EVALUATE TRUE
000750            WHEN RGI-VIX < 11
000760                MOVE 10.0 TO WKS-CALIF-POSICION
000770                MOVE 'CRITICAL - COMPLACENCIA EXTREMA (VIX<11)'
000780                     TO WKS-TEXTO-SENIAL
000790                PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
000800            WHEN RGI-VIX < 13
000810                MOVE 5.0 TO WKS-CALIF-POSICION
000820                MOVE 'WARNING  - POSICIONAMIENTO COMPLACIENTE'
000830                     TO WKS-TEXTO-SENIAL
000840                PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
000850            WHEN RGI-VIX < 15
000860                MOVE 2.0 TO WKS-CALIF-POSICION
000870                MOVE 'WATCH    - POSICIONAMIENTO COMPLACIENTE'
000880                     TO WKS-TEXTO-SENIAL
000890                PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
000900            WHEN RGI-VIX > 40
000910                MOVE 3.0 TO WKS-CALIF-POSICION
000920                MOVE 'NOTE     - PANICO DE MERCADO (VIX>40)'
000930                     TO WKS-TEXTO-SENIAL
000940                PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
000950            WHEN OTHER
000960                MOVE 0 TO WKS-CALIF-POSICION
000970        END-EVALUATE
000980     END-IF
000990     IF WKS-CALIF-POSICION > 10
001000        MOVE 10 TO WKS-CALIF-POSICION
001010     END-IF
001020     MOVE WKS-CALIF-POSICION TO RGR-CALIF-POSICION
001030     IF WKS-CONT-PRESENTES = 0
001040        MOVE 'S' TO RGR-POSICION-AUSENTE
001050     ELSE
001060        MOVE 'N' TO RGR-POSICION-AUSENTE
001070     END-IF.
001080 100-CALCULA-POSICIONAMIENTO-E. EXIT.
001090
001100******************************************************************
001110*   AGREGA UNA SENIAL A LA BITACORA DEL AREA DE RESULTADO         *
001120******************************************************************
001130 900-AGREGA-SENIAL SECTION.
001140     IF RGR-TOTAL-SENIALES < 25
001150        ADD 1 TO RGR-TOTAL-SENIALES
001160        SET RGR-IX-SENIAL TO RGR-TOTAL-SENIALES
001170        MOVE WKS-TEXTO-SENIAL TO RGR-SENIAL-TEXTO(RGR-IX-SENIAL)
001180     END-IF.
001190 900-AGREGA-SENIAL-E. EXIT.
