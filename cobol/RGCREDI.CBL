000010******************************************************************
000020* PROGRAMA    : RGCREDI                                         *
000030* APLICACION  : RIESGO DE MERCADO                                *
000040* TIPO        : SUBPROGRAMA (CALLED BY RGDIARIO)                 *
000050* DESCRIPCION : CALIFICADOR DE LA DIMENSION DE ESTRES DE         *
000060*             : CREDITO.  SUMA CUATRO COMPONENTES (SPREAD HY     *
000070*             : COMBINADO NIVEL/VELOCIDAD, SPREAD DE GRADO        *
000080*             : DE INVERSION, SPREAD TED Y ESTANDARES DE         *
000090*             : CREDITO BANCARIO) Y DEVUELVE LA CALIFICACION     *
000100*             : 0-10 EN EL AREA DE RESULTADO (REG-RGRESULT).      *
000110* BPM/RATIONAL: 241905                                           *
000120******************************************************************
000130*              B I T A C O R A   D E   C A M B I O S             *
000140******************************************************************
000150* 15/06/1994 CASA 241905-00 PRIMERA VERSION DEL PROGRAMA.        *
000160* 22/11/1994 CASA 241905-01 SE AGREGA COMBINACION DE VELOCIDAD   *
000170*           Y NIVEL DEL SPREAD HY CON TOPE DE 6.0 PUNTOS.        *
000180* 30/05/1996 LMOR 241905-03 SE AGREGA BITACORA DE SENIALES.      *
000190* 19/09/1997 CASA 241905-04 REVISION ANUAL DE UMBRALES DE TED    *
000200*           Y ESTANDARES DE CREDITO.                              *
000210* 11/01/1999 LMOR 241905-05 AMPLIA FECHA A CUATRO DIGITOS DE      *
000220*           ANIO (PROYECTO Y2K).                                 *
000230* 09/10/2003 ODLQ 241905-07 SE MARCA DIMENSION AUSENTE CUANDO    *
000240*           LOS CUATRO COMPONENTES CARECEN DE DATO.               *
000250* 27/03/2023 PEDR 241905-14 REVISION DE REDONDEO A DOS DECIMALES.*
000260******************************************************************
000270 IDENTIFICATION DIVISION.
000280 PROGRAM-ID.    RGCREDI.
000290 AUTHOR.        CARLOS ALBERTO SANTOS.
000300 INSTALLATION.  BANCO DE CREDITO - DEPARTAMENTO DE RIESGOS.
000310 DATE-WRITTEN.  06/15/1994.
000320 DATE-COMPILED.
000330 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000340******************************************************************
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SOURCE-COMPUTER. IBM-3096.
000380 OBJECT-COMPUTER. IBM-3096.
000390 SPECIAL-NAMES.
000400     C01 IS TOP-OF-FORM
000410     CLASS CLASE-SENIAL-VALIDA IS 'C' 'W' 'T' 'N'.
000420******************************************************************
000430 DATA DIVISION.
000440 WORKING-STORAGE SECTION.
000450*----------------------------------------------------------------*
000460 01  WKS-COMPONENTES.
000470     05  WKS-COMP-1                    PIC S9(1)V9(1) VALUE 0.
000480     05  WKS-COMP-2                    PIC S9(1)V9(1) VALUE 0.
000490     05  WKS-COMP-3                    PIC S9(1)V9(1) VALUE 0.
000500     05  WKS-COMP-4                    PIC S9(1)V9(1) VALUE 0.
000510 01  WKS-COMPONENTES-R REDEFINES WKS-COMPONENTES.
000520     05  WKS-TABLA-COMPONENTES          PIC S9(1)V9(1)
000530                                        OCCURS 4.
000540*----------------------------------------------------------------*
000550 01  WKS-AREA-HY.
000560     05  WKS-HY-VELOCIDAD                PIC S9(1)V9(1) VALUE 0.
000570     05  WKS-HY-NIVEL                     PIC S9(1)V9(1) VALUE 0.
000580     05  WKS-HY-COMBINADO                PIC S9(1)V9(1) VALUE 0.
000590*----------------------------------------------------------------*
000600 01  WKS-ACUMULADOR.
000610     05  WKS-CALIF-CREDITO               PIC S9(3)V9(2) VALUE 0.
000620     05  WKS-CONT-PRESENTES              PIC S9(1) COMP VALUE 0.
000630     05  FILLER                        PIC X(04) VALUE SPACES.
000640 01  WKS-ACUMULADOR-R REDEFINES WKS-ACUMULADOR.
000650     05  WKS-ACUMULADOR-X                PIC X(06).
000660*----------------------------------------------------------------*
000670 01  WKS-TEXTO-SENIAL                  PIC X(80) VALUE SPACES.
000680 01  WKS-TEXTO-SENIAL-R REDEFINES WKS-TEXTO-SENIAL.
000690     05  WKS-TEXTO-SENIAL-X             PIC X(80).
000700******************************************************************
000710 LINKAGE SECTION.
000720  COPY RGIND01.
000730  COPY RGRES01.
000740******************************************************************
000750 PROCEDURE DIVISION USING REG-RGINDIC, REG-RGRESULT.
000760******************************************************************
000770 000-PRINCIPAL SECTION.
000780     PERFORM 100-CALCULA-CREDITO THRU 100-CALCULA-CREDITO-E
000790     GOBACK.
000800 000-PRINCIPAL-E. EXIT.
000810
000820******************************************************************
000830*   SUMA LOS CUATRO COMPONENTES DE LA DIMENSION DE CREDITO        *
000840******************************************************************
000850 100-CALCULA-CREDITO SECTION.
000860     MOVE 0 TO WKS-CALIF-CREDITO
000870     MOVE 0 TO WKS-CONT-PRESENTES
000880     PERFORM 110-SPREAD-HY-COMBINADO THRU 110-SPREAD-HY-COMBINADO-E
000890     PERFORM 120-SPREAD-GRADO-INVERSION THRU 120-SPREAD-GRADO-INVERSION-E
000900     PERFORM 130-SPREAD-TED THRU 130-SPREAD-TED-E
000910     PERFORM 140-ESTANDARES-CREDITO THRU 140-ESTANDARES-CREDITO-E
000920     ADD WKS-COMP-1 WKS-COMP-2 WKS-COMP-3 WKS-COMP-4
000930         GIVING WKS-CALIF-CREDITO
000940     IF WKS-CALIF-CREDITO > 10
000950        MOVE 10 TO WKS-CALIF-CREDITO
000960     END-IF
000970     MOVE WKS-CALIF-CREDITO TO RGR-CALIF-CREDITO
000980     IF WKS-CONT-PRESENTES = 0
000990        MOVE 'S' TO RGR-CREDITO-AUSENTE
001000     ELSE
001010        MOVE 'N' TO RGR-CREDITO-AUSENTE
001020     END-IF.
001030 100-CALCULA-CREDITO-E. EXIT.
001040
001050******************************************************************
001060*   COMPONENTE 1 -- SPREAD HY, COMBINANDO VELOCIDAD Y NIVEL       *
001070*   (EL MAYOR DE LOS DOS, TOPADO A 6.0 PUNTOS)                    *
001080******************************************************************
001090 110-SPREAD-HY-COMBINADO SECTION.
001100     MOVE 0 TO WKS-HY-VELOCIDAD
001110     MOVE 0 TO WKS-HY-NIVEL
001120     MOVE 0 TO WKS-COMP-1
001130     IF RGI-VEL-HY-20D-OK OR RGI-SPREAD-HY-OK
001140        ADD 1 TO WKS-CONT-PRESENTES
001150        IF RGI-VEL-HY-20D-OK
001160           EVALUATE TRUE
001170               WHEN RGI-VEL-HY-20D > 0.10
001180                   MOVE 6.0 TO WKS-HY-VELOCIDAD
001190                   MOVE 'CRITICAL - VELOCIDAD DEL SPREAD HY'
001200                        TO WKS-TEXTO-SENIAL
001210                   PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
001220               WHEN RGI-VEL-HY-20D > 0.05
001230                   MOVE 4.0 TO WKS-HY-VELOCIDAD
001240                   MOVE 'WARNING  - VELOCIDAD DEL SPREAD HY'
001250                        TO WKS-TEXTO-SENIAL
001260                   PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
001270               WHEN RGI-VEL-HY-20D > 0.02
001280                   MOVE 2.0 TO WKS-HY-VELOCIDAD
001290                   MOVE 'WATCH    - VELOCIDAD DEL SPREAD HY'
001300                        TO WKS-TEXTO-SENIAL
001310                   PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
001320               WHEN OTHER
001330                   CONTINUE
001340           END-EVALUATE
001350        END-IF
001360        IF RGI-SPREAD-HY-OK
001370           EVALUATE TRUE
001380               WHEN RGI-SPREAD-HY > 12
001390                   MOVE 6.0 TO WKS-HY-NIVEL
001400                   IF WKS-HY-VELOCIDAD = 0
001410                      MOVE 'CRITICAL - NIVEL DEL SPREAD HY'
001420                           TO WKS-TEXTO-SENIAL
001430                      PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
001440                   END-IF
001450               WHEN RGI-SPREAD-HY > 8
001460                   MOVE 5.0 TO WKS-HY-NIVEL
001470                   IF WKS-HY-VELOCIDAD = 0
001480                      MOVE 'CRITICAL - NIVEL DEL SPREAD HY'
001490                           TO WKS-TEXTO-SENIAL
001500                      PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
001510                   END-IF
001520               WHEN RGI-SPREAD-HY > 7
001530                   MOVE 4.0 TO WKS-HY-NIVEL
001540                   IF WKS-HY-VELOCIDAD = 0
001550                      MOVE 'WARNING  - NIVEL DEL SPREAD HY'
001560                           TO WKS-TEXTO-SENIAL
001570                      PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
001580                   END-IF
001590               WHEN RGI-SPREAD-HY > 5.5
001600                   MOVE 2.0 TO WKS-HY-NIVEL
001610                   IF WKS-HY-VELOCIDAD = 0
001620                      MOVE 'WATCH    - NIVEL DEL SPREAD HY'
001630                           TO WKS-TEXTO-SENIAL
001640                      PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
001650                   END-IF
001660               WHEN OTHER
001670                   CONTINUE
001680           END-EVALUATE
001690        END-IF
001700        IF WKS-HY-VELOCIDAD > WKS-HY-NIVEL
001710           MOVE WKS-HY-VELOCIDAD TO WKS-HY-COMBINADO
001720        ELSE
001730           MOVE WKS-HY-NIVEL TO WKS-HY-COMBINADO
001740        END-IF
001750        IF WKS-HY-COMBINADO > 6
001760           MOVE 6.0 TO WKS-HY-COMBINADO
001770        END-IF
001780        MOVE WKS-HY-COMBINADO TO WKS-COMP-1
001790     END-IF.
001800 110-SPREAD-HY-COMBINADO-E. EXIT.
001810
001820******************************************************************
001830*   COMPONENTE 2 -- SPREAD DE GRADO DE INVERSION (IG)              *
001840******************************************************************
001850 120-SPREAD-GRADO-INVERSION SECTION.
001860     MOVE 0 TO WKS-COMP-2
001870     IF RGI-SPREAD-IG-OK
001880        ADD 1 TO WKS-CONT-PRESENTES
001890        EVALUATE TRUE
001900            WHEN RGI-SPREAD-IG > 5
001910                MOVE 2.0 TO WKS-COMP-2
001920                MOVE 'CRITICAL - SPREAD GRADO DE INVERSION'
001930                     TO WKS-TEXTO-SENIAL
001940                PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
001950            WHEN RGI-SPREAD-IG > 3
001960                MOVE 1.5 TO WKS-COMP-2
001970                MOVE 'WARNING  - SPREAD GRADO DE INVERSION'
001980                     TO WKS-TEXTO-SENIAL
001990                PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
002000            WHEN RGI-SPREAD-IG > 2.5
002010                MOVE 0.5 TO WKS-COMP-2
002020            WHEN OTHER
002030                CONTINUE
002040        END-EVALUATE
002050     END-IF.
002060 120-SPREAD-GRADO-INVERSION-E. EXIT.
002070
002080******************************************************************
002090*   COMPONENTE 3 -- SPREAD TED                                    *
002100******************************************************************
002110 130-SPREAD-TED SECTION.
002120     MOVE 0 TO WKS-COMP-3
002130     IF RGI-SPREAD-TED-OK
002140        ADD 1 TO WKS-CONT-PRESENTES
002150        EVALUATE TRUE
002160            WHEN RGI-SPREAD-TED > 1.5
002170                MOVE 1.0 TO WKS-COMP-3
002180                MOVE 'CRITICAL - SPREAD TED ELEVADO'
002190                     TO WKS-TEXTO-SENIAL
002200                PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
002210            WHEN RGI-SPREAD-TED > 0.75
002220                MOVE 0.7 TO WKS-COMP-3
002230                MOVE 'WARNING  - SPREAD TED ELEVADO'
002240                     TO WKS-TEXTO-SENIAL
002250                PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
002260            WHEN RGI-SPREAD-TED > 0.50
002270                MOVE 0.3 TO WKS-COMP-3
002280            WHEN OTHER
002290                CONTINUE
002300        END-EVALUATE
002310     END-IF.
002320 130-SPREAD-TED-E. EXIT.
002330
002340******************************************************************
002350*   COMPONENTE 4 -- ESTANDARES DE CREDITO BANCARIO (TIGHTENING)    *
002360******************************************************************
002370 140-ESTANDARES-CREDITO SECTION.
002380     MOVE 0 TO WKS-COMP-4
002390     IF RGI-ESTAND-CREDITO-OK
002400        ADD 1 TO WKS-CONT-PRESENTES
002410        EVALUATE TRUE
002420            WHEN RGI-ESTAND-CREDITO > 30
002430                MOVE 1.0 TO WKS-COMP-4
002440                MOVE 'WARNING  - BANCOS ENDURECEN CREDITO'
002450                     TO WKS-TEXTO-SENIAL
002460                PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
002470            WHEN RGI-ESTAND-CREDITO > 15
002480                MOVE 0.5 TO WKS-COMP-4
002490            WHEN OTHER
002500                CONTINUE
002510        END-EVALUATE
002520     END-IF.
002530 140-ESTANDARES-CREDITO-E. EXIT.
002540
002550******************************************************************
002560*   AGREGA UNA SENIAL A LA BITACORA DEL AREA DE RESULTADO         *
002570******************************************************************
002580 900-AGREGA-SENIAL SECTION.
002590     IF RGR-TOTAL-SENIALES < 25
002600        ADD 1 TO RGR-TOTAL-SENIALES
002610        SET RGR-IX-SENIAL TO RGR-TOTAL-SENIALES
002620        MOVE WKS-TEXTO-SENIAL TO RGR-SENIAL-TEXTO(RGR-IX-SENIAL)
002630     END-IF.
002640 900-AGREGA-SENIAL-E. EXIT.
