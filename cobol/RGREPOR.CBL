000010******************************************************************
000020* PROGRAMA    : RGREPOR                                         *
000030* APLICACION  : RIESGO DE MERCADO                                *
000040* TIPO        : SUBPROGRAMA (CALLED BY RGDIARIO)                 *
000050* DESCRIPCION : CONSTRUCTOR DEL REPORTE DE RIESGO (RGREPRT).     *
000060*             : ATIENDE DOS ACCIONES: "REPORTE" IMPRIME EL       *
000070*             : REPORTE DETALLADO DE LA CORRIDA (BANNER,         *
000080*             : PUNTAJE GLOBAL, ALERTA, CALIFICACION POR         *
000090*             : DIMENSION, TENDENCIA DE 1/4/12 CORRIDAS Y LA     *
000100*             : RECOMENDACION POR NIVEL); "RESUMEN" IMPRIME EL   *
000110*             : RESUMEN DE CONTROL AL FINAL DE LA CORRIDA.       *
000120* BPM/RATIONAL: 241905                                           *
000130******************************************************************
000140*              B I T A C O R A   D E   C A M B I O S             *
000150******************************************************************
000160* 15/06/1994 CASA 241905-00 PRIMERA VERSION DEL PROGRAMA.        *
000170* 09/10/2003 ODLQ 241905-07 AJUSTE DE FORMATO DEL REPORTE.       *
000180* 22/04/2005 ODLQ 241905-08 SE AGREGA TENDENCIA A 12 CORRIDAS.   *
000190* 02/02/2012 LMOR 241905-10 SE AGREGA EL RESUMEN DE CONTROL.     *
000200* 27/03/2023 PEDR 241905-14 REQ. RIESGOS: SE AGREGA LA TENDENCIA *
000210*           A 4 Y 12 CORRIDAS CON FLECHA DE CAMBIO BRUSCO.       *
000220******************************************************************
000230 IDENTIFICATION DIVISION.
000240 PROGRAM-ID.    RGREPOR.
000250 AUTHOR.        CARLOS ALBERTO SANTOS.
000260 INSTALLATION.  BANCO DE CREDITO - DEPARTAMENTO DE RIESGOS.
000270 DATE-WRITTEN.  06/15/1994.
000280 DATE-COMPILED.
000290 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000300******************************************************************
000310 ENVIRONMENT DIVISION.
000320 CONFIGURATION SECTION.
000330 SOURCE-COMPUTER. IBM-3096.
000340 OBJECT-COMPUTER. IBM-3096.
000350 SPECIAL-NAMES.
000360     C01 IS TOP-OF-FORM
000370     CLASS CLASE-NIVEL-VALIDO IS 'G' 'A' 'R'.
000380*----------------------------------------------------------------*
000390 INPUT-OUTPUT SECTION.
000400 FILE-CONTROL.
000410     SELECT RGREPRT ASSIGN TO RGREPRT
000420            ORGANIZATION IS LINE SEQUENTIAL
000430            FILE STATUS   IS FS-RGREPRT.
000440******************************************************************
000450 DATA DIVISION.
000460 FILE SECTION.
000470******************************************************************
000480*   ARCHIVO DE SALIDA DEL REPORTE DE RIESGO (SYSOUT).
000490 FD  RGREPRT
000500     LABEL RECORDS ARE STANDARD.
000510 01  RG-LINEA-REPORTE.
000520     05  RG-LIN-TEXTO                   PIC X(132).
000530*----------------------------------------------------------------*
000540*   REDEFINE DE LA LINEA PARA EL RENGLON DE UNA DIMENSION
000550*----------------------------------------------------------------*
000560 01  RG-LINEA-DIMENSION REDEFINES RG-LINEA-REPORTE.
000570     05  FILLER                         PIC X(02).
000580     05  RG-DIM-ETIQUETA                PIC X(12).
000590     05  FILLER                         PIC X(03).
000600     05  RG-DIM-PUNTAJE                  PIC Z9.99.
000610     05  FILLER                         PIC X(05) VALUE '/10 ['.
000620     05  RG-DIM-TIER                    PIC X(06).
000630     05  FILLER                         PIC X(01) VALUE ']'.
000640     05  FILLER                         PIC X(098).
000650*----------------------------------------------------------------*
000660*   REDEFINE DE LA LINEA PARA EL RENGLON DE TENDENCIA
000670*----------------------------------------------------------------*
000680 01  RG-LINEA-TENDENCIA REDEFINES RG-LINEA-REPORTE.
000690     05  FILLER                         PIC X(02).
000700     05  RG-TEN-ETIQUETA                PIC X(09).
000710     05  FILLER                         PIC X(01).
000720     05  RG-TEN-VALOR                    PIC +9.99.
000730     05  FILLER                         PIC X(01).
000740     05  RG-TEN-FLECHA                  PIC X(10).
000750     05  FILLER                         PIC X(104).
000760*----------------------------------------------------------------*
000770 WORKING-STORAGE SECTION.
000780*----------------------------------------------------------------*
000790 01  WKS-FS-STATUS.
000800     05  FS-RGREPRT                    PIC 9(02) VALUE ZEROS.
000810     05  FILLER                        PIC X(04) VALUE SPACES.
000820 01  WKS-FS-STATUS-R REDEFINES WKS-FS-STATUS.
000830     05  WKS-FS-STATUS-X                PIC X(06).
000840*----------------------------------------------------------------*
000850 01  WKS-FLAGS.
000860     05  WKS-FLAG-ABIERTO               PIC X(01) VALUE 'N'.
000870         88  WKS-RGREPRT-ABIERTO               VALUE 'S'.
000880     05  FILLER                        PIC X(05) VALUE SPACES.
000890*----------------------------------------------------------------*
000900*   LINEA SEPARADORA DEL BANNER DEL REPORTE (60 SIGNOS '=')
000910*----------------------------------------------------------------*
000920 01  WKS-LINEA-SEPARADORA              PIC X(60) VALUE
000930     '===========================================================
000940-    '='.
000950*----------------------------------------------------------------*
000960*   ETIQUETAS DE DIMENSION EN EL ORDEN DE RGR-TABLA-CALIF
000970*   (1=RECESION 2=CREDITO 3=VALUACION 4=LIQUIDEZ 5=POSICION)
000980*----------------------------------------------------------------*
000990 01  WKS-ETIQUETAS-DIMENSION.
001000     05  WKS-ETQ-RECESION               PIC X(12)
001010                                         VALUE 'Recession   '.
001020     05  WKS-ETQ-CREDITO                PIC X(12)
001030                                         VALUE 'Credit      '.
001040     05  WKS-ETQ-VALUACION              PIC X(12)
001050                                         VALUE 'Valuation   '.
001060     05  WKS-ETQ-LIQUIDEZ               PIC X(12)
001070                                         VALUE 'Liquidity   '.
001080     05  WKS-ETQ-POSICION               PIC X(12)
001090                                         VALUE 'Positioning '.
001100 01  WKS-ETIQUETAS-DIMENSION-R REDEFINES WKS-ETIQUETAS-DIMENSION.
001110     05  WKS-TABLA-ETIQUETAS OCCURS 5    PIC X(12).
001120*----------------------------------------------------------------*
001130 01  WKS-AREA-INDICES.
001140     05  WKS-IX-DIM                     PIC S9(1) COMP VALUE 0.
001150     05  FILLER                        PIC X(05) VALUE SPACES.
001160*----------------------------------------------------------------*
001170*   AREA DE TRABAJO PARA EL CALCULO DE LA FLECHA DE TENDENCIA
001180*----------------------------------------------------------------*
001190 01  WKS-AREA-TENDENCIA.
001200     05  WKS-CAMBIO-ACTUAL              PIC S9(2)V9(2) VALUE 0.
001210     05  WKS-FLECHA-ACTUAL              PIC X(10) VALUE SPACES.
001220******************************************************************
001230 LINKAGE SECTION.
001240 01  LNK-ACCION-REPORTE                 PIC X(10).
001250     88  LNK-REPORTE-DETALLE                  VALUE 'REPORTE'.
001260     88  LNK-REPORTE-RESUMEN                  VALUE 'RESUMEN'.
001270 COPY RGRES01.
001280 COPY RGHTB1 REPLACING RGTB-HISTORIA BY REG-RGHTB1.
001290 COPY RGIND01.
001300 01  LNK-RESUMEN-CONTROL.
001310     05  WKS-R-REGISTROS                PIC S9(07) COMP.
001320     05  WKS-R-ALERTAS                   PIC S9(07) COMP.
001330     05  WKS-R-VERDE                     PIC S9(07) COMP.
001340     05  WKS-R-AMARILLO                  PIC S9(07) COMP.
001350     05  WKS-R-ROJO                      PIC S9(07) COMP.
001360     05  FILLER                         PIC X(04).
001370******************************************************************
001380 PROCEDURE DIVISION USING LNK-ACCION-REPORTE, REG-RGRESULT,
001390                           REG-RGHTB1, REG-RGINDIC,
001400                           LNK-RESUMEN-CONTROL.
001410******************************************************************
001420 000-PRINCIPAL SECTION.
001430     EVALUATE TRUE
001440         WHEN LNK-REPORTE-DETALLE
001450             PERFORM 100-IMPRIME-DETALLE THRU 100-IMPRIME-DETALLE-E
001460         WHEN LNK-REPORTE-RESUMEN
001470             PERFORM 800-IMPRIME-RESUMEN THRU 800-IMPRIME-RESUMEN-E
001480     END-EVALUATE
001490     GOBACK.
001500 000-PRINCIPAL-E. EXIT.
001510
001520 050-ABRE-REPORTE-SI-PRIMERA-VEZ SECTION.
001530     IF NOT WKS-RGREPRT-ABIERTO
001540        OPEN OUTPUT RGREPRT
001550        IF FS-RGREPRT NOT = 0
001560           DISPLAY '>>> RGREPOR - ERROR AL ABRIR RGREPRT, '
001570                   'STATUS: ' FS-RGREPRT ' <<<'
001580           MOVE 96 TO RETURN-CODE
001590           STOP RUN
001600        END-IF
001610        MOVE 'S' TO WKS-FLAG-ABIERTO
001620     END-IF.
001630 050-ABRE-REPORTE-SI-PRIMERA-VEZ-E. EXIT.
001640
001650******************************************************************
001660*   REPORTE DE RIESGO DE LA CORRIDA (ULTIMO REGISTRO LEIDO)       *
001670******************************************************************
001680 100-IMPRIME-DETALLE SECTION.
001690     PERFORM 050-ABRE-REPORTE-SI-PRIMERA-VEZ
001700         THRU 050-ABRE-REPORTE-SI-PRIMERA-VEZ-E
001710     PERFORM 110-IMPRIME-BANNER THRU 110-IMPRIME-BANNER-E
001720     PERFORM 120-IMPRIME-PUNTAJE-GLOBAL THRU 120-IMPRIME-PUNTAJE-GLOBAL-E
001730     PERFORM 130-IMPRIME-ALERTA THRU 130-IMPRIME-ALERTA-E
001740     PERFORM 140-IMPRIME-DIMENSIONES THRU 140-IMPRIME-DIMENSIONES-E
001750     PERFORM 150-IMPRIME-TENDENCIA THRU 150-IMPRIME-TENDENCIA-E
001760     PERFORM 160-IMPRIME-RECOMENDACION THRU 160-IMPRIME-RECOMENDACION-E
001770     PERFORM 170-IMPRIME-PIE THRU 170-IMPRIME-PIE-E.
001780 100-IMPRIME-DETALLE-E. EXIT.
001790
001800 110-IMPRIME-BANNER SECTION.
001810     MOVE WKS-LINEA-SEPARADORA TO RG-LIN-TEXTO
001820     WRITE RG-LINEA-REPORTE
001830     MOVE 'AEGIS RISK REPORT' TO RG-LIN-TEXTO
001840     WRITE RG-LINEA-REPORTE
001850     STRING 'Date: ' RGI-FECHA DELIMITED BY SIZE
001860         INTO RG-LIN-TEXTO
001870     WRITE RG-LINEA-REPORTE
001880     MOVE WKS-LINEA-SEPARADORA TO RG-LIN-TEXTO
001890     WRITE RG-LINEA-REPORTE.
001900 110-IMPRIME-BANNER-E. EXIT.
001910
001920 120-IMPRIME-PUNTAJE-GLOBAL SECTION.
001930     STRING 'Overall Risk Score: ' RGR-PTJE-GLOBAL '/10'
001940         DELIMITED BY SIZE INTO RG-LIN-TEXTO
001950     WRITE RG-LINEA-REPORTE
001960     STRING 'Risk Tier: ' RGR-NIVEL-RIESGO
001970         DELIMITED BY SIZE INTO RG-LIN-TEXTO
001980     WRITE RG-LINEA-REPORTE.
001990 120-IMPRIME-PUNTAJE-GLOBAL-E. EXIT.
002000
002010 130-IMPRIME-ALERTA SECTION.
002020     IF RGR-HAY-ALERTA
002030        STRING '*** ALERT ***: ' RGR-MOTIVO-ALERTA
002040            DELIMITED BY SIZE INTO RG-LIN-TEXTO
002050        WRITE RG-LINEA-REPORTE
002060     END-IF.
002070 130-IMPRIME-ALERTA-E. EXIT.
002080
002090 140-IMPRIME-DIMENSIONES SECTION.
002100     MOVE 'Dimension Scores:' TO RG-LIN-TEXTO
002110     WRITE RG-LINEA-REPORTE
002120     PERFORM 145-IMPRIME-UNA-DIMENSION
002130         VARYING WKS-IX-DIM FROM 1 BY 1
002140         UNTIL WKS-IX-DIM > 5.
002150 140-IMPRIME-DIMENSIONES-E. EXIT.
002160
002170 145-IMPRIME-UNA-DIMENSION SECTION.
002180     MOVE SPACES TO RG-LINEA-DIMENSION
002190     MOVE WKS-TABLA-ETIQUETAS(WKS-IX-DIM) TO RG-DIM-ETIQUETA
002200     MOVE RGR-TABLA-CALIF(WKS-IX-DIM) TO RG-DIM-PUNTAJE
002210     EVALUATE TRUE
002220         WHEN RGR-TABLA-CALIF(WKS-IX-DIM) >= 8.0
002230             MOVE 'RED   ' TO RG-DIM-TIER
002240         WHEN RGR-TABLA-CALIF(WKS-IX-DIM) >= 6.5
002250             MOVE 'YELLOW' TO RG-DIM-TIER
002260         WHEN OTHER
002270             MOVE 'GREEN ' TO RG-DIM-TIER
002280     END-EVALUATE
002290     WRITE RG-LINEA-REPORTE.
002300 145-IMPRIME-UNA-DIMENSION-E. EXIT.
002310
002320******************************************************************
002330*   TENDENCIA DE 1/4/12 CORRIDAS CONTRA LA HISTORIA RECIENTE.     *
002340*   RENGLON (1)=1 CORRIDA ATRAS, (4)=4 CORRIDAS ATRAS, (12)=12    *
002350*   CORRIDAS ATRAS.  SIN HISTORIA SUFICIENTE SE MARCA NO           *
002360*   DISPONIBLE EN ESE PLAZO.                                       *
002370******************************************************************
002380 150-IMPRIME-TENDENCIA SECTION.
002390     MOVE 'Recent Trend:' TO RG-LIN-TEXTO
002400     WRITE RG-LINEA-REPORTE
002410     IF RGTB-TOTAL-REGISTROS >= 1
002420        COMPUTE WKS-CAMBIO-ACTUAL =
002430            RGR-PTJE-GLOBAL - RGTB-PTJE-GLOBAL(1)
002440        PERFORM 155-CLASIFICA-FLECHA THRU 155-CLASIFICA-FLECHA-E
002450        MOVE SPACES TO RG-LINEA-TENDENCIA
002460        MOVE '1-Week   ' TO RG-TEN-ETIQUETA
002470        MOVE WKS-CAMBIO-ACTUAL TO RG-TEN-VALOR
002480        MOVE WKS-FLECHA-ACTUAL TO RG-TEN-FLECHA
002490        WRITE RG-LINEA-REPORTE
002500     ELSE
002510        MOVE '  1-Week  : NOT AVAILABLE' TO RG-LIN-TEXTO
002520        WRITE RG-LINEA-REPORTE
002530     END-IF
002540     IF RGTB-TOTAL-REGISTROS >= 4
002550        COMPUTE WKS-CAMBIO-ACTUAL =
002560            RGR-PTJE-GLOBAL - RGTB-PTJE-GLOBAL(4)
002570        PERFORM 155-CLASIFICA-FLECHA THRU 155-CLASIFICA-FLECHA-E
002580        MOVE SPACES TO RG-LINEA-TENDENCIA
002590        MOVE '4-Week   ' TO RG-TEN-ETIQUETA
002600        MOVE WKS-CAMBIO-ACTUAL TO RG-TEN-VALOR
002610        MOVE WKS-FLECHA-ACTUAL TO RG-TEN-FLECHA
002620        WRITE RG-LINEA-REPORTE
002630     ELSE
002640        MOVE '  4-Week  : NOT AVAILABLE' TO RG-LIN-TEXTO
002650        WRITE RG-LINEA-REPORTE
002660     END-IF
002670     IF RGTB-TOTAL-REGISTROS >= 12
002680        COMPUTE WKS-CAMBIO-ACTUAL =
002690            RGR-PTJE-GLOBAL - RGTB-PTJE-GLOBAL(12)
002700        PERFORM 155-CLASIFICA-FLECHA THRU 155-CLASIFICA-FLECHA-E
002710        MOVE SPACES TO RG-LINEA-TENDENCIA
002720        MOVE '12-Week  ' TO RG-TEN-ETIQUETA
002730        MOVE WKS-CAMBIO-ACTUAL TO RG-TEN-VALOR
002740        MOVE WKS-FLECHA-ACTUAL TO RG-TEN-FLECHA
002750        WRITE RG-LINEA-REPORTE
002760     ELSE
002770        MOVE '  12-Week : NOT AVAILABLE' TO RG-LIN-TEXTO
002780        WRITE RG-LINEA-REPORTE
002790     END-IF.
002800 150-IMPRIME-TENDENCIA-E. EXIT.
002810
002820 155-CLASIFICA-FLECHA SECTION.
002830     EVALUATE TRUE
002840         WHEN WKS-CAMBIO-ACTUAL > 0.5
002850             MOVE 'UP_SHARP  ' TO WKS-FLECHA-ACTUAL
002860         WHEN WKS-CAMBIO-ACTUAL > 0.1
002870             MOVE 'UP        ' TO WKS-FLECHA-ACTUAL
002880         WHEN WKS-CAMBIO-ACTUAL < -0.5
002890             MOVE 'DOWN_SHARP' TO WKS-FLECHA-ACTUAL
002900         WHEN WKS-CAMBIO-ACTUAL < -0.1
002910             MOVE 'DOWN      ' TO WKS-FLECHA-ACTUAL
002920         WHEN OTHER
002930             MOVE 'STABLE    ' TO WKS-FLECHA-ACTUAL
002940     END-EVALUATE.
002950 155-CLASIFICA-FLECHA-E. EXIT.
002960
002970******************************************************************
002980*   RECOMENDACION SEGUN EL NIVEL DE RIESGO DE LA CORRIDA          *
002990******************************************************************
003000 160-IMPRIME-RECOMENDACION SECTION.
003010     MOVE SPACES TO RG-LIN-TEXTO
003020     EVALUATE TRUE
003030         WHEN RGR-NIVEL-ROJO
003040             STRING 'Recommendation: SEVERE RISK - MAJOR DEFEN'
003050                    'SIVE POSITIONING, BUILD 30-50% CASH, HEDG'
003060                    'E.'
003070                    DELIMITED BY SIZE INTO RG-LIN-TEXTO
003080         WHEN RGR-NIVEL-AMARILLO
003090             STRING 'Recommendation: ELEVATED RISK - REVIEW VU'
003100                    'LNERABILITIES, BUILD 10-30% CASH, REDUCE '
003110                    'LEVERAGE.'
003120                    DELIMITED BY SIZE INTO RG-LIN-TEXTO
003130         WHEN OTHER
003140             STRING 'Recommendation: NORMAL CONDITIONS - MAINT'
003150                    'AIN ALLOCATION, KEEP MONITORING.'
003160                    DELIMITED BY SIZE INTO RG-LIN-TEXTO
003170     END-EVALUATE
003180     WRITE RG-LINEA-REPORTE.
003190 160-IMPRIME-RECOMENDACION-E. EXIT.
003200
003210 170-IMPRIME-PIE SECTION.
003220     MOVE WKS-LINEA-SEPARADORA TO RG-LIN-TEXTO
003230     WRITE RG-LINEA-REPORTE.
003240 170-IMPRIME-PIE-E. EXIT.
003250
003260******************************************************************
003270*   RESUMEN DE CONTROL AL FINAL DE LA CORRIDA                     *
003280******************************************************************
003290 800-IMPRIME-RESUMEN SECTION.
003300     PERFORM 050-ABRE-REPORTE-SI-PRIMERA-VEZ
003310         THRU 050-ABRE-REPORTE-SI-PRIMERA-VEZ-E
003320     PERFORM 810-IMPRIME-ENCABEZADO-RESUMEN
003330         THRU 810-IMPRIME-ENCABEZADO-RESUMEN-E
003340     PERFORM 820-IMPRIME-CUERPO-RESUMEN THRU 820-IMPRIME-CUERPO-RESUMEN-E
003350     PERFORM 830-IMPRIME-PIE-RESUMEN THRU 830-IMPRIME-PIE-RESUMEN-E
003360     CLOSE RGREPRT.
003370 800-IMPRIME-RESUMEN-E. EXIT.
003380
003390 810-IMPRIME-ENCABEZADO-RESUMEN SECTION.
003400     MOVE WKS-LINEA-SEPARADORA TO RG-LIN-TEXTO
003410     WRITE RG-LINEA-REPORTE
003420     MOVE 'AEGIS RISK REPORT - CONTROL SUMMARY' TO RG-LIN-TEXTO
003430     WRITE RG-LINEA-REPORTE
003440     MOVE WKS-LINEA-SEPARADORA TO RG-LIN-TEXTO
003450     WRITE RG-LINEA-REPORTE.
003460 810-IMPRIME-ENCABEZADO-RESUMEN-E. EXIT.
003470
003480 820-IMPRIME-CUERPO-RESUMEN SECTION.
003490     STRING 'Records Processed: ' WKS-R-REGISTROS
003500         DELIMITED BY SIZE INTO RG-LIN-TEXTO
003510     WRITE RG-LINEA-REPORTE
003520     STRING 'Alerts Raised: ' WKS-R-ALERTAS
003530         DELIMITED BY SIZE INTO RG-LIN-TEXTO
003540     WRITE RG-LINEA-REPORTE
003550     STRING 'Tier GREEN: ' WKS-R-VERDE
003560         DELIMITED BY SIZE INTO RG-LIN-TEXTO
003570     WRITE RG-LINEA-REPORTE
003580     STRING 'Tier YELLOW: ' WKS-R-AMARILLO
003590         DELIMITED BY SIZE INTO RG-LIN-TEXTO
003600     WRITE RG-LINEA-REPORTE
003610     STRING 'Tier RED: ' WKS-R-ROJO
003620         DELIMITED BY SIZE INTO RG-LIN-TEXTO
003630     WRITE RG-LINEA-REPORTE.
003640 820-IMPRIME-CUERPO-RESUMEN-E. EXIT.
003650
003660 830-IMPRIME-PIE-RESUMEN SECTION.
003670     MOVE WKS-LINEA-SEPARADORA TO RG-LIN-TEXTO
003680     WRITE RG-LINEA-REPORTE.
003690 830-IMPRIME-PIE-RESUMEN-E. EXIT.
