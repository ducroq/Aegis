000010******************************************************************
000020* PROGRAMA    : RGAGREG                                         *
000030* APLICACION  : RIESGO DE MERCADO                                *
000040* TIPO        : SUBPROGRAMA (CALLED BY RGDIARIO)                 *
000050* DESCRIPCION : COMBINA LAS CINCO CALIFICACIONES POR DIMENSION   *
000060*             : EN UN PUNTAJE GLOBAL PONDERADO, RENORMALIZA LOS  *
000070*             : PESOS CUANDO UNA DIMENSION QUEDA EXCLUIDA POR    *
000080*             : FALTA DE DATO, CALCULA EL NIVEL DE CONFIANZA,    *
000090*             : EVALUA LAS CINCO ALERTAS COMPUESTAS Y CLASIFICA  *
000100*             : EL PUNTAJE GLOBAL EN NIVEL GREEN/YELLOW/RED.      *
000110* BPM/RATIONAL: 241905                                           *
000120******************************************************************
000130*              B I T A C O R A   D E   C A M B I O S             *
000140******************************************************************
000150* 15/06/1994 CASA 241905-00 PRIMERA VERSION DEL PROGRAMA.        *
000160* 03/08/1994 CASA 241905-00 AJUSTE DE PESOS POR DIMENSION SEGUN  *
000170*           EL COMITE DE RIESGOS (30/25/20/15/10).               *
000180* 22/11/1994 CASA 241905-01 SE AGREGA RENORMALIZACION DE PESOS   *
000190*           CUANDO UNA DIMENSION ES EXCLUIDA.                     *
000200* 30/05/1996 LMOR 241905-03 SE AGREGA CALCULO DE CONFIANZA Y     *
000210*           LAS CINCO ALERTAS COMPUESTAS.                         *
000220* 19/09/1997 CASA 241905-04 REVISION ANUAL DE UMBRALES DE TIER.  *
000230* 11/01/1999 LMOR 241905-05 AMPLIA FECHA A CUATRO DIGITOS DE      *
000240*           ANIO (PROYECTO Y2K).                                 *
000250* 17/03/2001 CASA 241905-06 CORRIGE EL CALCULO DE LA TASA REAL   *
000260*           (FED FUNDS MENOS CPI INTERANUAL).                    *
000270* 15/08/2008 CASA 241905-09 SE AGREGAN LAS ALERTAS DE RECESION   *
000280*           DE UTILIDADES Y BURBUJA DE VIVIENDA (INACTIVAS EN    *
000290*           CORRIDA DIARIA POR FALTA DE VENTANA HISTORICA).      *
000300* 27/03/2023 PEDR 241905-14 REVISION DE REDONDEO A DOS DECIMALES.*
000310* 14/02/2024 PEDR 241905-15 AUDITORIA DE CONTROL INTERNO: LAS     *
000320*           ALERTAS 4 Y 5 QUEDARON COMO STUB DESDE 2008 SIN LA    *
000330*           FORMULA DE UMBRAL.  SE IMPLEMENTA EL CALCULO REAL     *
000340*           (VARIACION DE UTILIDAD TRAILING A 12 MESES, VARIACION *
000350*           DE VENTAS DE VIVIENDA A 6 MESES CON TASA HIPOTECARIA) *
000360*           CONTRA LOS NUEVOS CAMPOS DE VENTANA HISTORICA EN      *
000370*           RGINDIC (COPYLIB RGIND01), DISPONIBLES SOLO EN        *
000380*           CORRIDAS DE CALIBRACION.                               *
000390* 20/05/2024 PEDR 241905-16 AUDITORIA DE CONTROL INTERNO: EL MOVE   *
000400*           DE WKS-PUNTAJE-GLOBAL A RGR-PTJE-GLOBAL TRUNCABA LOS    *
000410*           DOS DECIMALES DE MENOR ORDEN EN VEZ DE REDONDEAR.  SE   *
000420*           CAMBIA A COMPUTE ... ROUNDED PARA CUMPLIR LA REGLA DE   *
000430*           REDONDEO A DOS DECIMALES (MITAD-ARRIBA) DEL PUNTAJE     *
000440*           GLOBAL.                                                 *
000450* 03/06/2024 PEDR 241905-17 AUDITORIA DE CONTROL INTERNO: 410-      *
000460*           CUENTA-COMPONENTES CONTABA 16 COMPONENTES CONTRA UN     *
000470*           TOTAL DECLARADO DE 15.  EL CPI NO ES INSUMO DE NINGUN   *
000480*           CALIFICADOR Y SE QUITA DEL CONTEO (SOLO LO USA LA       *
000490*           ALERTA DE TASA REAL).  EL PMI ACTUAL Y EL PMI ANTERIOR  *
000500*           SE UNEN EN UN SOLO INCREMENTO, IGUAL QUE LA CURVA DUAL  *
000510*           Y EL SPREAD HY.  SE CONSERVAN LOS DOS INCREMENTOS DEL   *
000520*           VIX (LIQUIDEZ Y POSICIONAMIENTO) POR SER CALIFICADORES  *
000530*           DISTINTOS.                                              *
000540******************************************************************
000550 IDENTIFICATION DIVISION.
000560 PROGRAM-ID.    RGAGREG.
000570 AUTHOR.        CARLOS ALBERTO SANTOS.
000580 INSTALLATION.  BANCO DE CREDITO - DEPARTAMENTO DE RIESGOS.
000590 DATE-WRITTEN.  06/15/1994.
000600 DATE-COMPILED.
000610 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000620******************************************************************
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650 SOURCE-COMPUTER. IBM-3096.
000660 OBJECT-COMPUTER. IBM-3096.
000670 SPECIAL-NAMES.
000680     C01 IS TOP-OF-FORM
000690     CLASS CLASE-NIVEL-VALIDO IS 'G' 'A' 'R'
000700     UPSI-1 ON  STATUS IS RGAGREG-SUSPENDE-ALERTAS-COMP
000710            OFF STATUS IS RGAGREG-EVALUA-ALERTAS-COMP.
000720******************************************************************
000730 DATA DIVISION.
000740 WORKING-STORAGE SECTION.
000750*----------------------------------------------------------------*
000760*   TABLA DE PESOS POR DIMENSION (INDICE IGUAL AL DE
000770*   RGR-TABLA-DIMENSION: 1=RECESION 2=CREDITO 3=VALUACION
000780*   4=LIQUIDEZ 5=POSICIONAMIENTO)
000790*----------------------------------------------------------------*
000800 01  WKS-TABLA-PESOS.
000810     05  WKS-PESO-RECESION              PIC 9(1)V9(2) VALUE 0.30.
000820     05  WKS-PESO-CREDITO               PIC 9(1)V9(2) VALUE 0.25.
000830     05  WKS-PESO-VALUACION             PIC 9(1)V9(2) VALUE 0.20.
000840     05  WKS-PESO-LIQUIDEZ              PIC 9(1)V9(2) VALUE 0.15.
000850     05  WKS-PESO-POSICION              PIC 9(1)V9(2) VALUE 0.10.
000860 01  WKS-TABLA-PESOS-R REDEFINES WKS-TABLA-PESOS.
000870     05  WKS-PESO OCCURS 5               PIC 9(1)V9(2).
000880*----------------------------------------------------------------*
000890 01  WKS-PESOS-EFECTIVOS.
000900     05  WKS-PESO-EF OCCURS 5 INDEXED BY WKS-IX-DIM
000910                                         PIC 9(1)V9(4).
000920*----------------------------------------------------------------*
000930 01  WKS-CONTADORES.
000940     05  WKS-SUMA-PESOS                 PIC S9(1)V9(2).
000950     05  WKS-SUMA-PESOS-VALIDOS          PIC S9(1)V9(2).
000960     05  WKS-CONT-DIM-VALIDAS            PIC S9(1) COMP VALUE 0.
000970     05  FILLER                        PIC X(04) VALUE SPACES.
000980*----------------------------------------------------------------*
000990 01  WKS-ACUMULADOR-GLOBAL.
001000     05  WKS-PUNTAJE-GLOBAL              PIC S9(3)V9(4) VALUE 0.
001010     05  FILLER                        PIC X(04) VALUE SPACES.
001020 01  WKS-ACUMULADOR-GLOBAL-R REDEFINES WKS-ACUMULADOR-GLOBAL.
001030     05  WKS-ACUMULADOR-GLOBAL-X          PIC X(11).
001040*----------------------------------------------------------------*
001050*   AREA DE TRABAJO PARA EL CALCULO DE CONFIANZA
001060*----------------------------------------------------------------*
001070 01  WKS-AREA-CONFIANZA.
001080     05  WKS-COBERTURA-DIM                PIC S9(3)V9(2) VALUE 0.
001090     05  WKS-COMPLETITUD-COMP             PIC S9(3)V9(2) VALUE 0.
001100     05  WKS-BONO-CLAVE                   PIC S9(3)V9(2) VALUE 0.
001110     05  WKS-CONT-COMP-DISPONIBLES        PIC S9(2) COMP VALUE 0.
001120     05  WKS-CONT-COMP-TOTAL              PIC S9(2) COMP VALUE 15.
001130     05  WKS-CONT-CLAVE-PRESENTES         PIC S9(1) COMP VALUE 0.
001140 01  WKS-AREA-CONFIANZA-R REDEFINES WKS-AREA-CONFIANZA.
001150     05  WKS-TABLA-CONFIANZA OCCURS 3     PIC S9(3)V9(2).
001160     05  FILLER                        PIC X(07).
001170*----------------------------------------------------------------*
001180 01  WKS-AREA-REAL.
001190     05  WKS-TASA-REAL                    PIC S9(3)V9(2) VALUE 0.
001200     05  WKS-BUFFETT-INDICADOR            PIC S9(3)V9(2) VALUE 0.
001210     05  FILLER                        PIC X(04) VALUE SPACES.
001220*----------------------------------------------------------------*
001230*   AREA DE TRABAJO PARA LAS ALERTAS 4 Y 5 (VENTANA HISTORICA)
001240*----------------------------------------------------------------*
001250 01  WKS-AREA-VENTANA-HISTORICA.
001260     05  WKS-VAR-UTILIDAD                 PIC S9(1)V9(4) VALUE 0.
001270     05  WKS-VAR-VIVIENDA                 PIC S9(1)V9(4) VALUE 0.
001280     05  FILLER                        PIC X(04) VALUE SPACES.
001290*----------------------------------------------------------------*
001300 01  WKS-TEXTO-SENIAL                  PIC X(80) VALUE SPACES.
001310******************************************************************
001320 LINKAGE SECTION.
001330  COPY RGIND01.
001340  COPY RGRES01.
001350******************************************************************
001360 PROCEDURE DIVISION USING REG-RGINDIC, REG-RGRESULT.
001370******************************************************************
001380 000-PRINCIPAL SECTION.
001390     PERFORM 100-VALIDA-PESOS THRU 100-VALIDA-PESOS-E
001400     PERFORM 200-EXCLUYE-DIMENSIONES THRU 200-EXCLUYE-DIMENSIONES-E
001410     PERFORM 300-COMBINA-PONDERADO THRU 300-COMBINA-PONDERADO-E
001420     PERFORM 400-CALCULA-CONFIANZA THRU 400-CALCULA-CONFIANZA-E
001430     PERFORM 500-CLASIFICA-NIVEL THRU 500-CLASIFICA-NIVEL-E
001440     IF RGAGREG-EVALUA-ALERTAS-COMP
001450        PERFORM 600-ALERTAS-COMPUESTAS THRU 600-ALERTAS-COMPUESTAS-E
001460     END-IF
001470     GOBACK.
001480 000-PRINCIPAL-E. EXIT.
001490
001500******************************************************************
001510*   VALIDA QUE LOS PESOS DE DIMENSION SUMEN 1.0 (+/- 0.01)         *
001520******************************************************************
001530 100-VALIDA-PESOS SECTION.
001540     ADD WKS-PESO-RECESION WKS-PESO-CREDITO WKS-PESO-VALUACION
001550         WKS-PESO-LIQUIDEZ WKS-PESO-POSICION
001560         GIVING WKS-SUMA-PESOS
001570     IF WKS-SUMA-PESOS < 0.99 OR WKS-SUMA-PESOS > 1.01
001580        DISPLAY '>>> RGAGREG - LOS PESOS POR DIMENSION NO '
001590                'SUMAN 1.0, CORRIDA ABORTADA <<<'
001600        MOVE 92 TO RETURN-CODE
001610        STOP RUN
001620     END-IF.
001630 100-VALIDA-PESOS-E. EXIT.
001640
001650******************************************************************
001660*   DETERMINA QUE DIMENSIONES QUEDAN EXCLUIDAS Y RENORMALIZA      *
001670*   LOS PESOS DE LAS DIMENSIONES QUE SI QUEDAN VALIDAS            *
001680******************************************************************
001690 200-EXCLUYE-DIMENSIONES SECTION.
001700     MOVE 0 TO WKS-SUMA-PESOS-VALIDOS
001710     MOVE 0 TO WKS-CONT-DIM-VALIDAS
001720     PERFORM 210-ACUMULA-PESO-VALIDO
001730         VARYING WKS-IX-DIM FROM 1 BY 1
001740         UNTIL WKS-IX-DIM > 5
001750     IF WKS-CONT-DIM-VALIDAS = 0
001760        DISPLAY '>>> RGAGREG - TODAS LAS DIMENSIONES ESTAN '
001770                'AUSENTES, CORRIDA ABORTADA <<<'
001780        MOVE 93 TO RETURN-CODE
001790        STOP RUN
001800     END-IF
001810     PERFORM 220-RENORMALIZA-PESO
001820         VARYING WKS-IX-DIM FROM 1 BY 1
001830         UNTIL WKS-IX-DIM > 5.
001840 200-EXCLUYE-DIMENSIONES-E. EXIT.
001850
001860 210-ACUMULA-PESO-VALIDO SECTION.
001870     IF RGR-TABLA-AUSENTE(WKS-IX-DIM) = 'S'
001880        MOVE 0 TO WKS-PESO-EF(WKS-IX-DIM)
001890     ELSE
001900        MOVE WKS-PESO(WKS-IX-DIM) TO WKS-PESO-EF(WKS-IX-DIM)
001910        ADD WKS-PESO(WKS-IX-DIM) TO WKS-SUMA-PESOS-VALIDOS
001920        ADD 1 TO WKS-CONT-DIM-VALIDAS
001930     END-IF.
001940 210-ACUMULA-PESO-VALIDO-E. EXIT.
001950
001960 220-RENORMALIZA-PESO SECTION.
001970     IF WKS-PESO-EF(WKS-IX-DIM) NOT = 0
001980        COMPUTE WKS-PESO-EF(WKS-IX-DIM) ROUNDED =
001990            WKS-PESO-EF(WKS-IX-DIM) / WKS-SUMA-PESOS-VALIDOS
002000     END-IF.
002010 220-RENORMALIZA-PESO-E. EXIT.
002020
002030******************************************************************
002040*   COMBINA LAS CINCO CALIFICACIONES CON LOS PESOS EFECTIVOS      *
002050******************************************************************
002060 300-COMBINA-PONDERADO SECTION.
002070     MOVE 0 TO WKS-PUNTAJE-GLOBAL
002080     PERFORM 310-SUMA-DIMENSION
002090         VARYING WKS-IX-DIM FROM 1 BY 1
002100         UNTIL WKS-IX-DIM > 5
002110     IF WKS-PUNTAJE-GLOBAL > 10
002120        MOVE 10 TO WKS-PUNTAJE-GLOBAL
002130     END-IF
002140     COMPUTE RGR-PTJE-GLOBAL ROUNDED = WKS-PUNTAJE-GLOBAL.
002150 300-COMBINA-PONDERADO-E. EXIT.
002160
002170 310-SUMA-DIMENSION SECTION.
002180     COMPUTE WKS-PUNTAJE-GLOBAL =
002190         WKS-PUNTAJE-GLOBAL +
002200         (RGR-TABLA-CALIF(WKS-IX-DIM) * WKS-PESO-EF(WKS-IX-DIM)).
002210 310-SUMA-DIMENSION-E. EXIT.
002220
002230******************************************************************
002240*   CALCULA EL PUNTAJE Y NIVEL DE CONFIANZA DE LA CALIFICACION   *
002250******************************************************************
002260 400-CALCULA-CONFIANZA SECTION.
002270     COMPUTE WKS-COBERTURA-DIM ROUNDED =
002280         (WKS-CONT-DIM-VALIDAS / 5) * 40
002290     MOVE 0 TO WKS-CONT-COMP-DISPONIBLES
002300     PERFORM 410-CUENTA-COMPONENTES THRU 410-CUENTA-COMPONENTES-E
002310     COMPUTE WKS-COMPLETITUD-COMP ROUNDED =
002320         (WKS-CONT-COMP-DISPONIBLES / WKS-CONT-COMP-TOTAL) * 40
002330     MOVE 0 TO WKS-CONT-CLAVE-PRESENTES
002340     IF RGI-CURVA-10A2A-OK
002350        ADD 1 TO WKS-CONT-CLAVE-PRESENTES
002360     END-IF
002370     IF RGI-VEL-RECLAMOS-OK
002380        ADD 1 TO WKS-CONT-CLAVE-PRESENTES
002390     END-IF
002400     IF RGI-SPREAD-HY-OK OR RGI-VEL-HY-20D-OK
002410        ADD 1 TO WKS-CONT-CLAVE-PRESENTES
002420     END-IF
002430     IF RGI-CAPE-SHILLER-OK
002440        ADD 1 TO WKS-CONT-CLAVE-PRESENTES
002450     END-IF
002460     IF RGI-VEL-FED-6M-OK
002470        ADD 1 TO WKS-CONT-CLAVE-PRESENTES
002480     END-IF
002490     COMPUTE WKS-BONO-CLAVE ROUNDED =
002500         (WKS-CONT-CLAVE-PRESENTES / 5) * 20
002510     COMPUTE RGR-PTJE-CONFIANZA ROUNDED =
002520         WKS-COBERTURA-DIM + WKS-COMPLETITUD-COMP + WKS-BONO-CLAVE
002530     EVALUATE TRUE
002540         WHEN RGR-PTJE-CONFIANZA >= 80
002550             SET RGR-CONFIANZA-ALTA TO TRUE
002560         WHEN RGR-PTJE-CONFIANZA >= 60
002570             SET RGR-CONFIANZA-MEDIA TO TRUE
002580         WHEN OTHER
002590             SET RGR-CONFIANZA-BAJA TO TRUE
002600     END-EVALUATE.
002610 400-CALCULA-CONFIANZA-E. EXIT.
002620
002630******************************************************************
002640*   CUENTA LOS COMPONENTES DE ENTRADA DISPONIBLES (DE 15 EN       *
002650*   TOTAL A TRAVES DE LAS CINCO DIMENSIONES)                      *
002660******************************************************************
002670 410-CUENTA-COMPONENTES SECTION.
002680     IF RGI-VEL-RECLAMOS-OK
002690        ADD 1 TO WKS-CONT-COMP-DISPONIBLES
002700     END-IF
002710     IF RGI-PMI-ACTUAL-OK OR RGI-PMI-ANTERIOR-OK
002720        ADD 1 TO WKS-CONT-COMP-DISPONIBLES
002730     END-IF
002740     IF RGI-CURVA-10A2A-OK OR RGI-CURVA-10A3M-OK
002750        ADD 1 TO WKS-CONT-COMP-DISPONIBLES
002760     END-IF
002770     IF RGI-SENTIMIENTO-OK
002780        ADD 1 TO WKS-CONT-COMP-DISPONIBLES
002790     END-IF
002800     IF RGI-SPREAD-HY-OK OR RGI-VEL-HY-20D-OK
002810        ADD 1 TO WKS-CONT-COMP-DISPONIBLES
002820     END-IF
002830     IF RGI-SPREAD-IG-OK
002840        ADD 1 TO WKS-CONT-COMP-DISPONIBLES
002850     END-IF
002860     IF RGI-SPREAD-TED-OK
002870        ADD 1 TO WKS-CONT-COMP-DISPONIBLES
002880     END-IF
002890     IF RGI-ESTAND-CREDITO-OK
002900        ADD 1 TO WKS-CONT-COMP-DISPONIBLES
002910     END-IF
002920     IF RGI-CAPE-SHILLER-OK
002930        ADD 1 TO WKS-CONT-COMP-DISPONIBLES
002940     END-IF
002950     IF RGI-CAPIT-MERCADO-OK AND RGI-PIB-OK
002960        ADD 1 TO WKS-CONT-COMP-DISPONIBLES
002970     END-IF
002980     IF RGI-PE-FORWARD-OK
002990        ADD 1 TO WKS-CONT-COMP-DISPONIBLES
003000     END-IF
003010     IF RGI-FED-FONDOS-OK OR RGI-VEL-FED-6M-OK
003020        ADD 1 TO WKS-CONT-COMP-DISPONIBLES
003030     END-IF
003040     IF RGI-VEL-M2-AA-OK
003050        ADD 1 TO WKS-CONT-COMP-DISPONIBLES
003060     END-IF
003070*    EL VIX CUENTA DOS VECES A PROPOSITO:  UNA VEZ COMO COMPONENTE
003080*    DE LIQUIDEZ (RGLIQUI) Y OTRA COMO EL UNICO INDICADOR DE LA
003090*    DIMENSION DE POSICIONAMIENTO (RGPOSIC).  NO ES DUPLICADO.
003100     IF RGI-VIX-OK
003110        ADD 1 TO WKS-CONT-COMP-DISPONIBLES
003120     END-IF
003130     IF RGI-VIX-OK
003140        ADD 1 TO WKS-CONT-COMP-DISPONIBLES
003150     END-IF.
003160 410-CUENTA-COMPONENTES-E. EXIT.
003170
003180******************************************************************
003190*   CLASIFICA EL PUNTAJE GLOBAL EN NIVEL GREEN/YELLOW/RED         *
003200******************************************************************
003210 500-CLASIFICA-NIVEL SECTION.
003220     EVALUATE TRUE
003230         WHEN RGR-PTJE-GLOBAL >= 8.0
003240             SET RGR-NIVEL-ROJO TO TRUE
003250         WHEN RGR-PTJE-GLOBAL >= 6.5
003260             SET RGR-NIVEL-AMARILLO TO TRUE
003270         WHEN OTHER
003280             SET RGR-NIVEL-VERDE TO TRUE
003290     END-EVALUATE.
003300 500-CLASIFICA-NIVEL-E. EXIT.
003310
003320******************************************************************
003330*   EVALUA LAS CINCO ALERTAS COMPUESTAS (REQUIEREN TODOS LOS      *
003340*   INSUMOS REFERIDOS PRESENTES)                                 *
003350******************************************************************
003360 600-ALERTAS-COMPUESTAS SECTION.
003370     MOVE 'N' TO RGR-ALERTA-VALUACION
003380     MOVE 'N' TO RGR-ALERTA-DOBLE-INVERSION
003390     MOVE 'N' TO RGR-ALERTA-TASA-REAL
003400     MOVE 'N' TO RGR-ALERTA-RECES-UTILIDAD
003410     MOVE 'N' TO RGR-ALERTA-BURBUJA-VIVIENDA
003420     PERFORM 610-ALERTA-VALUACION THRU 610-ALERTA-VALUACION-E
003430     PERFORM 620-ALERTA-DOBLE-INVERSION THRU 620-ALERTA-DOBLE-INVERSION-E
003440     PERFORM 630-ALERTA-TASA-REAL THRU 630-ALERTA-TASA-REAL-E
003450     PERFORM 640-ALERTA-RECES-UTILIDAD THRU 640-ALERTA-RECES-UTILIDAD-E
003460     PERFORM 650-ALERTA-BURBUJA-VIVIENDA
003470        THRU 650-ALERTA-BURBUJA-VIVIENDA-E.
003480 600-ALERTAS-COMPUESTAS-E. EXIT.
003490
003500******************************************************************
003510*   ALERTA 1 -- VALUACION EXTREMA (CAPE>30 Y BUFFETT>120)         *
003520******************************************************************
003530 610-ALERTA-VALUACION SECTION.
003540     IF RGI-CAPE-SHILLER-OK AND RGI-CAPIT-MERCADO-OK
003550        AND RGI-PIB-OK AND RGI-PIB > 0
003560        COMPUTE WKS-BUFFETT-INDICADOR ROUNDED =
003570                (RGI-CAPIT-MERCADO / RGI-PIB) * 100
003580        IF RGI-CAPE-SHILLER > 30 AND WKS-BUFFETT-INDICADOR > 120
003590           MOVE 'S' TO RGR-ALERTA-VALUACION
003600           MOVE 'EXTREME  - VALUACION EXTREMA (CAPE Y BUFFETT)'
003610                TO WKS-TEXTO-SENIAL
003620           PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
003630        END-IF
003640     END-IF.
003650 610-ALERTA-VALUACION-E. EXIT.
003660
003670******************************************************************
003680*   ALERTA 2 -- DOBLE INVERSION (CURVA<0 Y SPREAD HY>5.0)         *
003690******************************************************************
003700 620-ALERTA-DOBLE-INVERSION SECTION.
003710     IF RGI-CURVA-10A2A-OK AND RGI-SPREAD-HY-OK
003720        IF RGI-CURVA-10A2A < 0 AND RGI-SPREAD-HY > 5.0
003730           MOVE 'S' TO RGR-ALERTA-DOBLE-INVERSION
003740           MOVE 'SEVERE   - DOBLE INVERSION (CURVA Y SPREAD HY)'
003750                TO WKS-TEXTO-SENIAL
003760           PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
003770        END-IF
003780     END-IF.
003790 620-ALERTA-DOBLE-INVERSION-E. EXIT.
003800
003810******************************************************************
003820*   ALERTA 3 -- TASA REAL (FED FUNDS MENOS CPI INTERANUAL)        *
003830******************************************************************
003840 630-ALERTA-TASA-REAL SECTION.
003850     IF RGI-FED-FONDOS-OK AND RGI-CPI-AA-OK
003860        COMPUTE WKS-TASA-REAL = RGI-FED-FONDOS - RGI-CPI-AA
003870        IF WKS-TASA-REAL > 2.0
003880           IF RGI-VEL-FED-6M-OK AND RGI-VEL-FED-6M > 3.0
003890              MOVE 'S' TO RGR-ALERTA-TASA-REAL
003900              MOVE 'HIGH     - TASA REAL ELEVADA Y EN ALZA'
003910                   TO WKS-TEXTO-SENIAL
003920              PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
003930           ELSE
003940              MOVE 'NOTE     - TASA REAL MODERADAMENTE ALTA'
003950                   TO WKS-TEXTO-SENIAL
003960              PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
003970           END-IF
003980        END-IF
003990     END-IF.
004000 630-ALERTA-TASA-REAL-E. EXIT.
004010
004020******************************************************************
004030*   ALERTA 4 -- RECESION DE UTILIDADES (REQUIERE VENTANA DE       *
004040*   HISTORIA MENSUAL DE 13 REGISTROS, NO DISPONIBLE EN LA         *
004050*   CORRIDA DIARIA EN VIVO -- EL INDICADOR DE UTILIDAD TRAILING   *
004060*   DE HACE 12 MESES LLEGA AUSENTE ('N') EN ESA CORRIDA, POR LO   *
004070*   QUE LA REGLA NUNCA SE ACTIVA AHI; QUEDA IMPLEMENTADA Y        *
004080*   DISPONIBLE PARA PRUEBAS DE CALIBRACION CON CARGA HISTORICA)   *
004090******************************************************************
004100 640-ALERTA-RECES-UTILIDAD SECTION.
004110     IF RGI-UTIL-TRAIL-ACTUAL-OK AND RGI-UTIL-TRAIL-12M-OK
004120        AND RGI-UTIL-TRAIL-12M > 0
004130        COMPUTE WKS-VAR-UTILIDAD ROUNDED =
004140                (RGI-UTIL-TRAIL-ACTUAL - RGI-UTIL-TRAIL-12M)
004150                 / RGI-UTIL-TRAIL-12M
004160        IF WKS-VAR-UTILIDAD < -0.10
004170           MOVE 'S' TO RGR-ALERTA-RECES-UTILIDAD
004180           MOVE 'HIGH     - RECESION DE UTILIDADES (VAR 12 MESES)'
004190                TO WKS-TEXTO-SENIAL
004200           PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
004210        END-IF
004220     END-IF.
004230 640-ALERTA-RECES-UTILIDAD-E. EXIT.
004240
004250******************************************************************
004260*   ALERTA 5 -- BURBUJA DE VIVIENDA (REQUIERE VENTANA DE          *
004270*   HISTORIA MENSUAL DE 7 REGISTROS, NO DISPONIBLE EN LA          *
004280*   CORRIDA DIARIA EN VIVO -- LOS INDICADORES DE VENTAS DE CASA   *
004290*   NUEVA DE HACE 6 MESES Y TASA HIPOTECARIA LLEGAN AUSENTES      *
004300*   ('N') EN ESA CORRIDA, POR LO QUE LA REGLA NUNCA SE ACTIVA     *
004310*   AHI; QUEDA IMPLEMENTADA Y DISPONIBLE PARA PRUEBAS DE          *
004320*   CALIBRACION CON CARGA HISTORICA)                              *
004330******************************************************************
004340 650-ALERTA-BURBUJA-VIVIENDA SECTION.
004350     IF RGI-VIVIENDA-ACTUAL-OK AND RGI-VIVIENDA-6M-OK
004360        AND RGI-HIPOTECA-30A-OK AND RGI-VIVIENDA-6M > 0
004370        COMPUTE WKS-VAR-VIVIENDA ROUNDED =
004380                (RGI-VIVIENDA-ACTUAL - RGI-VIVIENDA-6M)
004390                 / RGI-VIVIENDA-6M
004400        IF WKS-VAR-VIVIENDA < -0.20 AND RGI-HIPOTECA-30A > 6.5
004410           MOVE 'S' TO RGR-ALERTA-BURBUJA-VIVIENDA
004420           MOVE 'HIGH     - BURBUJA DE VIVIENDA (VENTAS Y TASA)'
004430                TO WKS-TEXTO-SENIAL
004440           PERFORM 900-AGREGA-SENIAL THRU 900-AGREGA-SENIAL-E
004450        END-IF
004460     END-IF.
004470 650-ALERTA-BURBUJA-VIVIENDA-E. EXIT.
004480
004490******************************************************************
004500*   AGREGA UNA SENIAL A LA BITACORA DEL AREA DE RESULTADO         *
004510******************************************************************
004520 900-AGREGA-SENIAL SECTION.
004530     IF RGR-TOTAL-SENIALES < 25
004540        ADD 1 TO RGR-TOTAL-SENIALES
004550        SET RGR-IX-SENIAL TO RGR-TOTAL-SENIALES
004560        MOVE WKS-TEXTO-SENIAL TO RGR-SENIAL-TEXTO(RGR-IX-SENIAL)
004570     END-IF.
004580 900-AGREGA-SENIAL-E. EXIT.
